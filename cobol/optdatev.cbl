000100*****************************************************************         
000200* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION                       
000300* ALL RIGHTS RESERVED                                                     
000400*****************************************************************         
000500* PROGRAM:  OPTDATEV                                                      
000600*                                                                         
000700* AUTHOR :  J. A. Sayles                                                  
000800*                                                                         
000900* CALLED SUBPROGRAM HOLDING THE CALENDAR RULES SHARED BY THE              
001000* BOX-OFFICE BATCH SUITE: MONTH-NAME/NUMBER LOOKUP, 2-DIGIT               
001100* YEAR WINDOWING, LEAP-YEAR TEST, DAY-OF-MONTH VALIDITY, AND              
001200* THE FIRST DAY OF A MONTH AND OF THE FOLLOWING MONTH.  ONE               
001300* CALL, ONE FUNCTION CODE, ONE ANSWER - SEE OPTDATEC FOR THE              
001400* PARAMETER LAYOUT.                                                       
001500*                                                                         
001600*    91-02  JAS   INITIAL VERSION (TICKET OPX-052).                       
001700*    93-07  JAS   MONTH-NAME TABLE NOW ACCEPTS 3-LETTER AND               
001800*                 FULL-NAME FORMS (TICKET OPX-060).                       
001900*    98-12  RLD   Y2K: 2-DIGIT YEARS 10-99 WINDOW TO 20XX, NOT            
002000*                 19XX - THIS HOUSE HAS NO SHOWS ON FILE BEFORE           
002100*                 2000 (TICKET OPX-090).                                  
002200*    01-06  JAS   GET-END-OF-MONTH NO LONGER SPECIAL-CASES                
002300*                 DECEMBER; ROLLING YEAR-END IS HANDLED IN                
002400*                 600-GET-END-OF-MONTH DIRECTLY (TICKET OPX-099).         
002500*    04-11  RLD   IS-VALID-DATE NOW REJECTS A YEAR 100 OR MORE            
002600*                 PAST THE RUN DATE - A BAD KEYPUNCH WAS LETTING          
002700*                 YEAR 9999 THROUGH AS "VALID" (TICKET OPX-061).          
002800*    06-09  JAS   100-GET-MONTH AND 200-GET-YEAR WERE TESTING             
002900*                 THE WHOLE SPACE-PADDED ARGUMENT WITH IS NUMERIC,        
003000*                 WHICH IS NOT NUMERIC ON A SHORT VALUE - EVERY           
003100*                 1-2 DIGIT MONTH AND EVERY 2-DIGIT YEAR WAS              
003200*                 BEING REJECTED.  NOW TESTS ONLY THE POPULATED           
003300*                 LEAD BYTES (TICKET OPX-125).                            
003400*****************************************************************         
003500 IDENTIFICATION DIVISION.                                                 
003600 PROGRAM-ID. OPTDATEV.                                                    
003700 AUTHOR. J. A. SAYLES.                                                    
003800 INSTALLATION. OPTIX BOX OFFICE SYSTEMS.                                  
003900 DATE-WRITTEN. 02/11/91.                                                  
004000 DATE-COMPILED. 07/02/93.                                                 
004100 SECURITY. NON-CONFIDENTIAL.                                              
004200*                                                                         
004300 ENVIRONMENT DIVISION.                                                    
004400 CONFIGURATION SECTION.                                                   
004500 SOURCE-COMPUTER. IBM-390.                                                
004600 OBJECT-COMPUTER. IBM-390.                                                
004700*                                                                         
004800 DATA DIVISION.                                                           
004900 WORKING-STORAGE SECTION.                                                 
005000*                                                                         
005100 01  WORK-VARIABLES.                                                      
005200     05  WS-YEAR-NUM                 PIC S9(5) COMP VALUE ZERO.           
005300     05  WS-MONTH-NUM                PIC S9(4) COMP VALUE ZERO.           
005400     05  WS-DAYS-IN-MONTH             PIC S9(4) COMP VALUE ZERO.          
005500     05  WS-YEAR-CEILING              PIC S9(5) COMP VALUE ZERO.          
005600     05  WS-NUMERIC-TEST              PIC X(1)  VALUE 'N'.                
005700         88  WS-ARG-IS-NUMERIC       VALUE 'Y'.                           
005800     05  FILLER                      PIC X(9)  VALUE SPACES.              
005900*                                                                         
006000*    RUN-DATE PICKED UP FOR THE "YEAR TOO FAR OUT" CEILING IN             
006100*    400-IS-VALID-DATE.  WINDOWED THE SAME AS A 2-DIGIT QUERY             
006200*    YEAR ELSEWHERE IN THIS PROGRAM - BELOW 50 IS 20XX, 50 AND            
006300*    UP IS 19XX - SO THE CEILING STAYS SENSIBLE PAST Y2K.                 
006400 01  WS-RUN-DATE.                                                         
006500     05  WS-RUN-YY                   PIC 9(2).                            
006600     05  WS-RUN-MM                   PIC 9(2).                            
006700     05  WS-RUN-DD                   PIC 9(2).                            
006800 01  WS-RUN-WORK.                                                         
006900     05  WS-RUN-CENTURY-YEAR         PIC S9(5) COMP VALUE ZERO.           
007000     05  FILLER                      PIC X(9) VALUE SPACES.               
007100*                                                                         
007200*    MONTH-NAME TABLE - ABBREVIATED AND FULL NAME, BOTH MAP TO            
007300*    THE SAME NUMBER SO A 3-LETTER OR SPELLED-OUT MONTH WORKS.            
007400 01  OPTMON-INIT-BLOCK.                                                   
007500     05  FILLER  PIC X(9) VALUE 'JAN'.                                    
007600     05  FILLER  PIC S9(2) COMP-3 VALUE 1.                                
007700     05  FILLER  PIC X(9) VALUE 'FEB'.                                    
007800     05  FILLER  PIC S9(2) COMP-3 VALUE 2.                                
007900     05  FILLER  PIC X(9) VALUE 'MAR'.                                    
008000     05  FILLER  PIC S9(2) COMP-3 VALUE 3.                                
008100     05  FILLER  PIC X(9) VALUE 'APR'.                                    
008200     05  FILLER  PIC S9(2) COMP-3 VALUE 4.                                
008300     05  FILLER  PIC X(9) VALUE 'MAY'.                                    
008400     05  FILLER  PIC S9(2) COMP-3 VALUE 5.                                
008500     05  FILLER  PIC X(9) VALUE 'JUN'.                                    
008600     05  FILLER  PIC S9(2) COMP-3 VALUE 6.                                
008700     05  FILLER  PIC X(9) VALUE 'JUL'.                                    
008800     05  FILLER  PIC S9(2) COMP-3 VALUE 7.                                
008900     05  FILLER  PIC X(9) VALUE 'AUG'.                                    
009000     05  FILLER  PIC S9(2) COMP-3 VALUE 8.                                
009100     05  FILLER  PIC X(9) VALUE 'SEP'.                                    
009200     05  FILLER  PIC S9(2) COMP-3 VALUE 9.                                
009300     05  FILLER  PIC X(9) VALUE 'OCT'.                                    
009400     05  FILLER  PIC S9(2) COMP-3 VALUE 10.                               
009500     05  FILLER  PIC X(9) VALUE 'NOV'.                                    
009600     05  FILLER  PIC S9(2) COMP-3 VALUE 11.                               
009700     05  FILLER  PIC X(9) VALUE 'DEC'.                                    
009800     05  FILLER  PIC S9(2) COMP-3 VALUE 12.                               
009900 01  OPTMON-TBL-AREA REDEFINES OPTMON-INIT-BLOCK.                         
010000     05  OPTMON-TBL OCCURS 12 TIMES                                       
010100                     INDEXED BY OPTMON-IDX.                               
010200         10  OPTMON-NAME             PIC X(9).                            
010300         10  OPTMON-NUM              PIC S9(2) COMP-3.                    
010400*                                                                         
010500 01  WS-MONTH-ARG-UPPER               PIC X(12) VALUE SPACES.             
010600*                                                                         
010700 LINKAGE SECTION.                                                         
010800 COPY OPTDATEC.                                                           
010900*                                                                         
011000 PROCEDURE DIVISION USING OPTDATE-PARMS.                                  
011100*                                                                         
011200 000-MAIN.                                                                
011300     EVALUATE TRUE                                                        
011400         WHEN OPTDATE-FN-GET-MONTH                                        
011500             PERFORM 100-GET-MONTH                                        
011600         WHEN OPTDATE-FN-GET-YEAR                                         
011700             PERFORM 200-GET-YEAR                                         
011800                     THRU 200-GET-YEAR-EXIT                               
011900         WHEN OPTDATE-FN-IS-LEAP                                          
012000             PERFORM 300-IS-LEAP-YEAR                                     
012100         WHEN OPTDATE-FN-IS-VALID                                         
012200             PERFORM 400-IS-VALID-DATE                                    
012300                     THRU 400-IS-VALID-DATE-EXIT                          
012400         WHEN OPTDATE-FN-START-MONTH                                      
012500             PERFORM 500-GET-START-OF-MONTH                               
012600         WHEN OPTDATE-FN-END-MONTH                                        
012700             PERFORM 600-GET-END-OF-MONTH                                 
012800         WHEN OTHER                                                       
012900             MOVE 'N' TO OPTDATE-RESULT-CODE                              
013000     END-EVALUATE.                                                        
013100     GOBACK.                                                              
013200*                                                                         
013300*    RULE - OPTDATE-MONTH-ARG MAY BE A 1-2 DIGIT NUMBER OR A              
013400*    3-LETTER/FULL MONTH NAME.  RESULT-NUM IS 0 IF NEITHER                
013500*    RESOLVES OR THE NUMBER IS OUT OF RANGE 1-12.  THE ARG                
013600*    ARRIVES RIGHT-SPACE-PADDED OUT TO THE FULL 12 BYTES (OPTMFIN         
013700*    UNSTRINGS A ONE-OR-TWO-CHAR TOKEN INTO IT), SO ONLY THE              
013800*    LEAD CHARACTER(S) ARE TESTED FOR NUMERIC - TESTING THE WHOLE         
013900*    PADDED FIELD FAILED EVERY NUMERAL MONTH (TICKET OPX-125).            
014000 100-GET-MONTH.                                                           
014100     MOVE ZERO TO OPTDATE-RESULT-NUM.                                     
014200     MOVE OPTDATE-MONTH-ARG TO WS-MONTH-ARG-UPPER.                        
014300     INSPECT WS-MONTH-ARG-UPPER                                           
014400             CONVERTING 'abcdefghijklmnopqrstuvwxyz'                      
014500                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                     
014600     MOVE 'Y' TO WS-NUMERIC-TEST.                                         
014700     IF WS-MONTH-ARG-UPPER(1:1) IS NOT NUMERIC                            
014800         MOVE 'N' TO WS-NUMERIC-TEST                                      
014900     END-IF.                                                              
015000     IF WS-ARG-IS-NUMERIC                                                 
015100         IF WS-MONTH-ARG-UPPER(2:1) IS NUMERIC                            
015200             MOVE WS-MONTH-ARG-UPPER(1:2) TO WS-MONTH-NUM                 
015300         ELSE                                                             
015400             MOVE WS-MONTH-ARG-UPPER(1:1) TO WS-MONTH-NUM                 
015500         END-IF                                                           
015600         IF WS-MONTH-NUM >= 1 AND WS-MONTH-NUM <= 12                      
015700             MOVE WS-MONTH-NUM TO OPTDATE-RESULT-NUM                      
015800         END-IF                                                           
015900     ELSE                                                                 
016000         PERFORM 110-FIND-MONTH-NAME                                      
016100                 VARYING OPTMON-IDX FROM 1 BY 1                           
016200                 UNTIL OPTMON-IDX > 12                                    
016300     END-IF.                                                              
016400*                                                                         
016500 110-FIND-MONTH-NAME.                                                     
016600     IF WS-MONTH-ARG-UPPER(1:3) = OPTMON-NAME(OPTMON-IDX)                 
016700         MOVE OPTMON-NUM(OPTMON-IDX) TO OPTDATE-RESULT-NUM                
016800     END-IF.                                                              
016900*                                                                         
017000*    RULE - A 4-DIGIT YEAR PASSES THROUGH AS-IS.  A 2-DIGIT YEAR          
017100*    10-99 WINDOWS TO 20XX.  ANYTHING ELSE (INCLUDING A YEAR              
017200*    BELOW 1000) IS INVALID AND RETURNS ZERO.  OPTDATE-YEAR-ARG           
017300*    IS A FLAT PIC X(4) - A 2-DIGIT YEAR LEAVES THE LAST TWO              
017400*    BYTES BLANK, SO THE WHOLE-FIELD NUMERIC TEST USED TO FAIL            
017500*    EVERY 2-DIGIT YEAR; ONLY THE LEAD TWO BYTES ARE TESTED NOW,          
017600*    WITH THE TRAILING TWO CHECKED SEPARATELY FOR A 4-DIGIT YEAR          
017700*    (TICKET OPX-125).                                                    
017800 200-GET-YEAR.                                                            
017900     MOVE ZERO TO OPTDATE-RESULT-NUM.                                     
018000     IF OPTDATE-YEAR-ARG(1:2) IS NOT NUMERIC                              
018100         GO TO 200-GET-YEAR-EXIT                                          
018200     END-IF.                                                              
018300     IF OPTDATE-YEAR-ARG(3:2) = SPACES                                    
018400         MOVE OPTDATE-YEAR-ARG(1:2) TO WS-YEAR-NUM                        
018500     ELSE                                                                 
018600         IF OPTDATE-YEAR-ARG(3:2) IS NOT NUMERIC                          
018700             GO TO 200-GET-YEAR-EXIT                                      
018800         END-IF                                                           
018900         MOVE OPTDATE-YEAR-ARG TO WS-YEAR-NUM                             
019000     END-IF.                                                              
019100     IF WS-YEAR-NUM >= 10 AND WS-YEAR-NUM < 100                           
019200         ADD 2000 TO WS-YEAR-NUM                                          
019300     END-IF.                                                              
019400     IF WS-YEAR-NUM >= 1000                                               
019500         MOVE WS-YEAR-NUM TO OPTDATE-RESULT-NUM                           
019600     END-IF.                                                              
019700 200-GET-YEAR-EXIT.                                                       
019800     EXIT.                                                                
019900*                                                                         
020000*    RULE - GREGORIAN LEAP YEAR: DIVISIBLE BY 400, OR DIVISIBLE           
020100*    BY 4 AND NOT BY 100.                                                 
020200 300-IS-LEAP-YEAR.                                                        
020300     MOVE OPTDATE-YEAR-ARG TO WS-YEAR-NUM.                                
020400     MOVE 'N' TO OPTDATE-RESULT-CODE.                                     
020500     IF WS-YEAR-NUM / 400 * 400 = WS-YEAR-NUM                             
020600         MOVE 'Y' TO OPTDATE-RESULT-CODE                                  
020700     ELSE                                                                 
020800         IF WS-YEAR-NUM / 4 * 4 = WS-YEAR-NUM                             
020900             AND WS-YEAR-NUM / 100 * 100 NOT = WS-YEAR-NUM                
021000             MOVE 'Y' TO OPTDATE-RESULT-CODE                              
021100         END-IF                                                           
021200     END-IF.                                                              
021300*                                                                         
021400*    RULE - DAY MUST FALL WITHIN THE MONTH'S LENGTH; FEBRUARY IS          
021500*    29 DAYS IN A LEAP YEAR, 28 OTHERWISE.  YEAR MUST ALSO STAY           
021600*    UNDER THE RUN-DATE CEILING (CURRENT YEAR PLUS 100) - A DATE          
021700*    FARTHER OUT THAN THAT IS TREATED AS A TYPING ERROR, NOT A            
021800*    FUTURE SHOW (TICKET OPX-061).                                        
021900 400-IS-VALID-DATE.                                                       
022000     ACCEPT WS-RUN-DATE FROM DATE.                                        
022100     MOVE WS-RUN-YY TO WS-RUN-CENTURY-YEAR.                               
022200     IF WS-RUN-YY < 50                                                    
022300         ADD 2000 TO WS-RUN-CENTURY-YEAR                                  
022400     ELSE                                                                 
022500         ADD 1900 TO WS-RUN-CENTURY-YEAR                                  
022600     END-IF.                                                              
022700     ADD 100 TO WS-RUN-CENTURY-YEAR GIVING WS-YEAR-CEILING.               
022800     MOVE OPTDATE-YEAR-ARG TO WS-YEAR-NUM.                                
022900     MOVE OPTDATE-MONTH-ARG(1:2) TO WS-MONTH-NUM.                         
023000     MOVE 'N' TO OPTDATE-RESULT-CODE.                                     
023100     IF WS-YEAR-NUM NOT < WS-YEAR-CEILING                                 
023200         GO TO 400-IS-VALID-DATE-EXIT                                     
023300     END-IF.                                                              
023400     EVALUATE WS-MONTH-NUM                                                
023500         WHEN 1 WHEN 3 WHEN 5 WHEN 7 WHEN 8 WHEN 10 WHEN 12               
023600             MOVE 31 TO WS-DAYS-IN-MONTH                                  
023700         WHEN 4 WHEN 6 WHEN 9 WHEN 11                                     
023800             MOVE 30 TO WS-DAYS-IN-MONTH                                  
023900         WHEN 2                                                           
024000             PERFORM 300-IS-LEAP-YEAR                                     
024100             IF OPTDATE-RESULT-YES                                        
024200                 MOVE 29 TO WS-DAYS-IN-MONTH                              
024300             ELSE                                                         
024400                 MOVE 28 TO WS-DAYS-IN-MONTH                              
024500             END-IF                                                       
024600         WHEN OTHER                                                       
024700             MOVE ZERO TO WS-DAYS-IN-MONTH                                
024800     END-EVALUATE.                                                        
024900     IF WS-DAYS-IN-MONTH > ZERO                                           
025000             AND OPTDATE-DAY-ARG > ZERO                                   
025100             AND OPTDATE-DAY-ARG <= WS-DAYS-IN-MONTH                      
025200         MOVE 'Y' TO OPTDATE-RESULT-CODE                                  
025300     END-IF.                                                              
025400 400-IS-VALID-DATE-EXIT.                                                  
025500     EXIT.                                                                
025600*                                                                         
025700*    RULE - FIRST DAY OF THE MONTH IN QUERY.                              
025800 500-GET-START-OF-MONTH.                                                  
025900     MOVE 01              TO OPTDATE-RESULT-DAY.                          
026000     MOVE OPTDATE-MONTH-ARG(1:2) TO OPTDATE-RESULT-MONTH.                 
026100     MOVE OPTDATE-YEAR-ARG TO OPTDATE-RESULT-YEAR.                        
026200     MOVE 'Y' TO OPTDATE-RESULT-CODE.                                     
026300*                                                                         
026400*    RULE - FIRST DAY OF THE MONTH FOLLOWING THE MONTH IN QUERY,          
026500*    ROLLING THE YEAR WHEN THE QUERY MONTH IS DECEMBER.                   
026600 600-GET-END-OF-MONTH.                                                    
026700     MOVE OPTDATE-MONTH-ARG(1:2) TO WS-MONTH-NUM.                         
026800     MOVE OPTDATE-YEAR-ARG       TO WS-YEAR-NUM.                          
026900     IF WS-MONTH-NUM = 12                                                 
027000         MOVE 1 TO OPTDATE-RESULT-MONTH                                   
027100         ADD 1 TO WS-YEAR-NUM                                             
027200         MOVE WS-YEAR-NUM TO OPTDATE-RESULT-YEAR                          
027300     ELSE                                                                 
027400         ADD 1 TO WS-MONTH-NUM                                            
027500         MOVE WS-MONTH-NUM TO OPTDATE-RESULT-MONTH                        
027600         MOVE WS-YEAR-NUM  TO OPTDATE-RESULT-YEAR                         
027700     END-IF.                                                              
027800     MOVE 01 TO OPTDATE-RESULT-DAY.                                       
027900     MOVE 'Y' TO OPTDATE-RESULT-CODE.                                     
