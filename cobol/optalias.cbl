000100*****************************************************************         
000200* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION                       
000300* ALL RIGHTS RESERVED                                                     
000400*****************************************************************         
000500* PROGRAM:  OPTALIAS                                                      
000600*                                                                         
000700* AUTHOR :  J. A. Sayles                                                  
000800*                                                                         
000900* MAINTAINS THE BOX-OFFICE CLERK'S COMMAND-ALIAS PREFERENCE FILE.         
001000* LOADS THE EXISTING alias|command LINES INTO A TABLE, APPLIES            
001100* ONE ADD-ALIAS REQUEST CARD AGAINST THE VALIDATION RULES BELOW,          
001200* AND REWRITES THE WHOLE PREFERENCE FILE - THIS SHOP HAS NEVER            
001300* UPDATED THE FILE IN PLACE, SO DON'T START NOW.  A RESET-ALIAS           
001400* REQUEST CARD SKIPS THE ADD STEP AND CALLS OPTRSTA INSTEAD.              
001500*                                                                         
001600*    89-04  JAS   INITIAL VERSION.                                        
001700*    89-11  JAS   ADDED THE NO-COLLISION-WITH-COMMAND-NAME CHECK          
001800*                 AFTER A CLERK ALIASED "VIEW" TO "V" AND COULD NO        
001900*                 LONGER TYPE THE REAL COMMAND (TICKET OPX-044).          
002000*    94-07  RLD   ADD-ALIAS NOW REJECTS A PIPE CHARACTER IN EITHER        
002100*                 FIELD - THE DELIMITER ITSELF WAS BEING ACCEPTED         
002200*                 AS PART OF THE ALIAS (TICKET OPX-068).                  
002300*    99-01  JAS   Y2K REVIEW - NO DATE FIELDS IN THIS RECORD, NO          
002400*                 CHANGE REQUIRED (TICKET OPX-093).                       
002500*    04-05  RLD   RESET-ALIAS REQUEST NOW CALLS OPTRSTA INSTEAD OF        
002600*                 DUPLICATING THE DEFAULT TABLE HERE (TICKET              
002700*                 OPX-112).                                               
002800*    06-08  JAS   A NEW TERMINAL WITH NO OPTALSF YET WAS ABENDING         
002900*                 ON THE FIRST READ; LOAD-PREFERENCES NOW CHECKS          
003000*                 FOR STATUS 35 AND BUILDS THE FILE FROM THE SHIP         
003100*                 DEFAULTS (TICKET OPX-117).                              
003200*****************************************************************         
003300 IDENTIFICATION DIVISION.                                                 
003400 PROGRAM-ID. OPTALIAS.                                                    
003500 AUTHOR. J. A. SAYLES.                                                    
003600 INSTALLATION. OPTIX BOX OFFICE SYSTEMS.                                  
003700 DATE-WRITTEN. 04/11/89.                                                  
003800 DATE-COMPILED. 11/02/89.                                                 
003900 SECURITY. NON-CONFIDENTIAL.                                              
004000*                                                                         
004100 ENVIRONMENT DIVISION.                                                    
004200 CONFIGURATION SECTION.                                                   
004300 SOURCE-COMPUTER. IBM-390.                                                
004400 OBJECT-COMPUTER. IBM-390.                                                
004500 SPECIAL-NAMES.                                                           
004600     C01 IS TOP-OF-FORM.                                                  
004700*                                                                         
004800 INPUT-OUTPUT SECTION.                                                    
004900 FILE-CONTROL.                                                            
005000     SELECT OPTALSF  ASSIGN TO OPTALSF                                    
005100         ORGANIZATION IS LINE SEQUENTIAL                                  
005200         FILE STATUS  IS WS-ALSF-STATUS.                                  
005300*                                                                         
005400     SELECT OPTREQF  ASSIGN TO OPTREQF                                    
005500         ORGANIZATION IS LINE SEQUENTIAL                                  
005600         FILE STATUS  IS WS-REQF-STATUS.                                  
005700*                                                                         
005800     SELECT OPTRPTF  ASSIGN TO OPTRPTF                                    
005900         ORGANIZATION IS LINE SEQUENTIAL                                  
006000         FILE STATUS  IS WS-RPTF-STATUS.                                  
006100*                                                                         
006200 DATA DIVISION.                                                           
006300 FILE SECTION.                                                            
006400*                                                                         
006500 FD  OPTALSF                                                              
006600     RECORDING MODE IS F.                                                 
006700 01  ALSF-REC                       PIC X(52).                            
006800*                                                                         
006900 FD  OPTREQF                                                              
007000     RECORDING MODE IS F.                                                 
007100 01  REQF-REC                       PIC X(80).                            
007200*                                                                         
007300 FD  OPTRPTF                                                              
007400     RECORDING MODE IS F.                                                 
007500 01  RPT-REC                        PIC X(132).                           
007600*                                                                         
007700 WORKING-STORAGE SECTION.                                                 
007800*                                                                         
007900 COPY OPTALSR.                                                            
008000*                                                                         
008100*    TABLE OF PREFERENCES LOADED FROM OPTALSF AT START OF RUN.            
008200*    THE PARSER NEVER KEEPS MORE THAN A HANDFUL OF ALIASES ON             
008300*    FILE; 60 ENTRIES IS MORE THAN ANY CLERK HAS EVER NEEDED.             
008400 01  OPTPREF-TBL-AREA.                                                    
008500     05  OPTPREF-TBL OCCURS 60 TIMES                                      
008600                      INDEXED BY OPTPREF-IDX.                             
008700         10  OPTPREF-ALIAS         PIC X(10).                             
008800         10  OPTPREF-COMMAND       PIC X(15).                             
008900     05  FILLER                    PIC X(10) VALUE SPACES.                
009000 01  OPTPREF-COUNT                  PIC S9(4) COMP VALUE ZERO.            
009100*                                                                         
009200 01  WS-FIELDS.                                                           
009300     05  WS-ALSF-STATUS              PIC X(2)  VALUE '00'.                
009400         88  WS-ALSF-NOT-FOUND       VALUE '35'.                          
009500     05  WS-REQF-STATUS              PIC X(2)  VALUE '00'.                
009600     05  WS-RPTF-STATUS              PIC X(2)  VALUE '00'.                
009700     05  WS-ALSF-EOF-SW              PIC X(1)  VALUE 'N'.                 
009800         88  WS-ALSF-EOF             VALUE 'Y'.                           
009900     05  WS-FOUND-SW                 PIC X(1)  VALUE 'N'.                 
010000         88  WS-FOUND                VALUE 'Y'.                           
010100     05  WS-RESET-CODE               PIC X(1)  VALUE 'N'.                 
010200         88  WS-RESET-OK             VALUE 'Y'.                           
010300     05  WS-PIPE-COUNT               PIC S9(3) COMP VALUE ZERO.           
010400     05  FILLER                      PIC X(8)  VALUE SPACES.              
010500*                                                                         
010600*    REQUEST CARD IS EITHER "ADD alias command" OR "RESET".               
010700*    REQF-CMD-WORD DRIVES 000-MAIN'S DISPATCH.                            
010800 01  WS-REQUEST-WORK.                                                     
010900     05  WS-REQ-CMD-WORD             PIC X(6)  VALUE SPACES.              
011000         88  WS-REQ-IS-ADD            VALUE 'ADD'.                        
011100         88  WS-REQ-IS-RESET          VALUE 'RESET'.                      
011200     05  WS-REQ-ALIAS                PIC X(10) VALUE SPACES.              
011300     05  WS-REQ-COMMAND              PIC X(15) VALUE SPACES.              
011400     05  FILLER                      PIC X(10) VALUE SPACES.              
011500*                                                                         
011600 01  WS-RESULT-LINE.                                                      
011700     05  WS-RESULT-TEXT               PIC X(60) VALUE SPACES.             
011800     05  FILLER                      PIC X(20) VALUE SPACES.              
011900*                                                                         
012000 01  RPT-MSG-LINE.                                                        
012100     05  FILLER                      PIC X(2)  VALUE SPACES.              
012200     05  RPT-MSG-TEXT                 PIC X(60).                          
012300     05  FILLER                      PIC X(70) VALUE SPACES.              
012400*                                                                         
012500 PROCEDURE DIVISION.                                                      
012600*                                                                         
012700 000-MAIN.                                                                
012800     PERFORM 600-OPEN-FILES.                                              
012900     PERFORM 100-LOAD-PREFERENCES.                                        
013000     PERFORM 610-READ-REQUEST-FILE.                                       
013100     EVALUATE TRUE                                                        
013200         WHEN WS-REQ-IS-ADD                                               
013300             PERFORM 200-ADD-ALIAS                                        
013400             PERFORM 700-SAVE-PREFERENCES                                 
013500         WHEN WS-REQ-IS-RESET                                             
013600             PERFORM 800-RESET-ALIAS-CMD                                  
013700         WHEN OTHER                                                       
013800             MOVE 'REQUEST CARD NOT RECOGNIZED' TO WS-RESULT-TEXT         
013900     END-EVALUATE.                                                        
014000     MOVE WS-RESULT-TEXT TO RPT-MSG-TEXT.                                 
014100     WRITE RPT-REC FROM RPT-MSG-LINE.                                     
014200     PERFORM 900-CLOSE-FILES.                                             
014300     STOP RUN.                                                            
014400*                                                                         
014500*    LOADS OPTALSF INTO OPTPREF-TBL.  ONE alias|command LINE PER          
014600*    TABLE ENTRY, IN FILE ORDER.  A CLERK'S FIRST RUN ON A NEW            
014700*    TERMINAL HAS NO OPTALSF YET - 600-OPEN-FILES' OPEN INPUT             
014800*    COMES BACK STATUS 35, AND 120-CREATE-DEFAULT-FILE BUILDS ONE         
014900*    FROM THE SHIP DEFAULTS SO THE CLERK IS NEVER LEFT WITH AN            
015000*    EMPTY ALIAS TABLE (TICKET OPX-117).                                  
015100 100-LOAD-PREFERENCES.                                                    
015200     MOVE ZERO TO OPTPREF-COUNT.                                          
015300     IF WS-ALSF-NOT-FOUND                                                 
015400         PERFORM 120-CREATE-DEFAULT-FILE                                  
015500     ELSE                                                                 
015600         MOVE 'N' TO WS-ALSF-EOF-SW                                       
015700         PERFORM 110-LOAD-ONE-PREFERENCE                                  
015800                 UNTIL WS-ALSF-EOF                                        
015900     END-IF.                                                              
016000*                                                                         
016100 110-LOAD-ONE-PREFERENCE.                                                 
016200     READ OPTALSF INTO OPTALS-REC                                         
016300         AT END MOVE 'Y' TO WS-ALSF-EOF-SW                                
016400     END-READ.                                                            
016500     IF NOT WS-ALSF-EOF                                                   
016600         ADD 1 TO OPTPREF-COUNT                                           
016700         MOVE OPTALS-NAME    TO OPTPREF-ALIAS(OPTPREF-COUNT)              
016800         MOVE OPTALS-COMMAND TO OPTPREF-COMMAND(OPTPREF-COUNT)            
016900     END-IF.                                                              
017000*                                                                         
017100*    OPTALSF DID NOT EXIST AT OPEN TIME - THE OPEN INPUT IN               
017200*    600-OPEN-FILES NEVER TOOK, SO THIS BUILDS THE FILE FRESH             
017300*    RATHER THAN CLOSING A FILE THAT WAS NEVER SUCCESSFULLY               
017400*    OPENED.  LEAVES OPTALSF OPEN EXTEND, THE SAME STATE                  
017500*    700-SAVE-PREFERENCES LEAVES IT IN.                                   
017600 120-CREATE-DEFAULT-FILE.                                                 
017700     PERFORM 750-RESET-DEFAULT-TABLE.                                     
017800     OPEN OUTPUT OPTALSF.                                                 
017900     PERFORM 710-WRITE-ONE-PREFERENCE                                     
018000             VARYING OPTPREF-IDX FROM 1 BY 1                              
018100             UNTIL OPTPREF-IDX > OPTPREF-COUNT.                           
018200     CLOSE OPTALSF.                                                       
018300     OPEN EXTEND OPTALSF.                                                 
018400*                                                                         
018500*    RULE - AN ALIAS IS REJECTED IF: IT CONTAINS THE '|'                  
018600*    DELIMITER; ITS TARGET COMMAND IS NOT ONE OF THE 21 SHIP              
018700*    COMMANDS; IT IS ALREADY A KEY IN THE PREFERENCE TABLE; OR IT         
018800*    IS ITSELF THE NAME OF A SHIP COMMAND.  A REJECT LEAVES THE           
018900*    TABLE UNCHANGED.                                                     
019000 200-ADD-ALIAS.                                                           
019100     MOVE 'ALIAS ADDED' TO WS-RESULT-TEXT.                                
019200     IF WS-REQ-ALIAS = SPACES OR WS-REQ-COMMAND = SPACES                  
019300         MOVE 'REQUEST CARD REJECTED - MISSING FIELD'                     
019400             TO WS-RESULT-TEXT                                            
019500     ELSE                                                                 
019600         PERFORM 210-CHECK-NO-PIPE                                        
019700         IF WS-RESULT-TEXT = 'ALIAS ADDED'                                
019800             PERFORM 220-CHECK-COMMAND-EXISTS                             
019900         END-IF                                                           
020000         IF WS-RESULT-TEXT = 'ALIAS ADDED'                                
020100             PERFORM 230-CHECK-NOT-IN-USE                                 
020200         END-IF                                                           
020300         IF WS-RESULT-TEXT = 'ALIAS ADDED'                                
020400             PERFORM 240-CHECK-NOT-A-COMMAND                              
020500         END-IF                                                           
020600         IF WS-RESULT-TEXT = 'ALIAS ADDED'                                
020700             ADD 1 TO OPTPREF-COUNT                                       
020800             MOVE WS-REQ-ALIAS   TO OPTPREF-ALIAS(OPTPREF-COUNT)          
020900             MOVE WS-REQ-COMMAND TO OPTPREF-COMMAND(OPTPREF-COUNT)        
021000         END-IF                                                           
021100     END-IF.                                                              
021200*                                                                         
021300 210-CHECK-NO-PIPE.                                                       
021400     MOVE ZERO TO WS-PIPE-COUNT.                                          
021500     INSPECT WS-REQ-ALIAS TALLYING WS-PIPE-COUNT FOR ALL '|'.             
021600     INSPECT WS-REQ-COMMAND TALLYING WS-PIPE-COUNT FOR ALL '|'.           
021700     IF WS-PIPE-COUNT > ZERO                                              
021800         MOVE 'REQUEST CARD REJECTED - PIPE IN FIELD'                     
021900             TO WS-RESULT-TEXT                                            
022000     END-IF.                                                              
022100*                                                                         
022200 220-CHECK-COMMAND-EXISTS.                                                
022300     MOVE 'N' TO WS-FOUND-SW.                                             
022400     PERFORM 225-SCAN-COMMAND-TABLE                                       
022500             VARYING OPTCMD-IDX FROM 1 BY 1                               
022600             UNTIL OPTCMD-IDX > 21.                                       
022700     IF NOT WS-FOUND                                                      
022800         MOVE 'REQUEST CARD REJECTED - UNKNOWN COMMAND'                   
022900             TO WS-RESULT-TEXT                                            
023000     END-IF.                                                              
023100*                                                                         
023200 225-SCAN-COMMAND-TABLE.                                                  
023300     IF WS-REQ-COMMAND = OPTCMD-NAME(OPTCMD-IDX)                          
023400         MOVE 'Y' TO WS-FOUND-SW                                          
023500     END-IF.                                                              
023600*                                                                         
023700 230-CHECK-NOT-IN-USE.                                                    
023800     MOVE 'N' TO WS-FOUND-SW.                                             
023900     PERFORM 235-SCAN-PREF-TABLE                                          
024000             VARYING OPTPREF-IDX FROM 1 BY 1                              
024100             UNTIL OPTPREF-IDX > OPTPREF-COUNT.                           
024200     IF WS-FOUND                                                          
024300         MOVE 'REQUEST CARD REJECTED - ALIAS ALREADY IN USE'              
024400             TO WS-RESULT-TEXT                                            
024500     END-IF.                                                              
024600*                                                                         
024700 235-SCAN-PREF-TABLE.                                                     
024800     IF WS-REQ-ALIAS = OPTPREF-ALIAS(OPTPREF-IDX)                         
024900         MOVE 'Y' TO WS-FOUND-SW                                          
025000     END-IF.                                                              
025100*                                                                         
025200 240-CHECK-NOT-A-COMMAND.                                                 
025300     MOVE 'N' TO WS-FOUND-SW.                                             
025400     PERFORM 245-SCAN-COMMAND-TABLE-2                                     
025500             VARYING OPTCMD-IDX FROM 1 BY 1                               
025600             UNTIL OPTCMD-IDX > 21.                                       
025700     IF WS-FOUND                                                          
025800         MOVE 'REQUEST CARD REJECTED - ALIAS IS A COMMAND NAME'           
025900             TO WS-RESULT-TEXT                                            
026000     END-IF.                                                              
026100*                                                                         
026200 245-SCAN-COMMAND-TABLE-2.                                                
026300     IF OPTCMD-NAME(OPTCMD-IDX) = WS-REQ-ALIAS                            
026400         MOVE 'Y' TO WS-FOUND-SW                                          
026500     END-IF.                                                              
026600*                                                                         
026700 600-OPEN-FILES.                                                          
026800     OPEN INPUT  OPTALSF.                                                 
026900     OPEN INPUT  OPTREQF.                                                 
027000     OPEN OUTPUT OPTRPTF.                                                 
027100*                                                                         
027200 610-READ-REQUEST-FILE.                                                   
027300     MOVE SPACES TO WS-REQUEST-WORK.                                      
027400     READ OPTREQF INTO REQF-REC                                           
027500         AT END MOVE SPACES TO REQF-REC                                   
027600     END-READ.                                                            
027700     UNSTRING REQF-REC DELIMITED BY ALL SPACES                            
027800         INTO WS-REQ-CMD-WORD WS-REQ-ALIAS WS-REQ-COMMAND                 
027900     END-UNSTRING.                                                        
028000*                                                                         
028100*    REWRITES OPTALSF IN FULL FROM OPTPREF-TBL.  THIS PROGRAM HAS         
028200*    NEVER DONE AN INCREMENTAL UPDATE - SEE THE 89-04 NOTE ABOVE.         
028300 700-SAVE-PREFERENCES.                                                    
028400     CLOSE OPTALSF.                                                       
028500     OPEN OUTPUT OPTALSF.                                                 
028600     PERFORM 710-WRITE-ONE-PREFERENCE                                     
028700             VARYING OPTPREF-IDX FROM 1 BY 1                              
028800             UNTIL OPTPREF-IDX > OPTPREF-COUNT.                           
028900     CLOSE OPTALSF.                                                       
029000     OPEN EXTEND OPTALSF.                                                 
029100*                                                                         
029200 710-WRITE-ONE-PREFERENCE.                                                
029300     MOVE OPTPREF-ALIAS(OPTPREF-IDX)   TO OPTALS-NAME.                    
029400     MOVE OPTPREF-COMMAND(OPTPREF-IDX) TO OPTALS-COMMAND.                 
029500     WRITE ALSF-REC FROM OPTALS-REC.                                      
029600*                                                                         
029700*    REBUILDS OPTPREF-TBL FROM THE SHIP 20-PAIR DEFAULT TABLE.            
029800*    CALLED BY 120-CREATE-DEFAULT-FILE ON A CLERK'S FIRST RUN.            
029900*    THE RESET-ALIAS REQUEST CARD DOES NOT COME THROUGH HERE - IT         
030000*    GOES THROUGH 800-RESET-ALIAS-CMD/OPTRSTA BELOW, WHICH OWNS           
030100*    ITS OWN COPY OF THE DEFAULT TABLE.                                   
030200 750-RESET-DEFAULT-TABLE.                                                 
030300     MOVE 20 TO OPTPREF-COUNT.                                            
030400     PERFORM 760-COPY-ONE-DEFAULT                                         
030500             VARYING OPTDEF-IDX FROM 1 BY 1                               
030600             UNTIL OPTDEF-IDX > 20.                                       
030700*                                                                         
030800 760-COPY-ONE-DEFAULT.                                                    
030900     MOVE OPTDEF-ALIAS(OPTDEF-IDX)  TO OPTPREF-ALIAS(OPTDEF-IDX).         
031000     MOVE OPTDEF-COMMAND(OPTDEF-IDX)                                      
031100                                  TO OPTPREF-COMMAND(OPTDEF-IDX).         
031200*                                                                         
031300*    RESET-ALIAS REQUEST - OPTRSTA OWNS THE DEFAULT-TABLE REBUILD         
031400*    AND THE FULL FILE REWRITE; THIS PARAGRAPH JUST REPORTS WHAT          
031500*    CAME BACK.                                                           
031600 800-RESET-ALIAS-CMD.                                                     
031700     CLOSE OPTALSF.                                                       
031800     CALL 'OPTRSTA' USING WS-RESET-CODE.                                  
031900     OPEN EXTEND OPTALSF.                                                 
032000     IF WS-RESET-OK                                                       
032100         MOVE 'ALIASES RESET TO SHIP DEFAULTS' TO WS-RESULT-TEXT          
032200     ELSE                                                                 
032300         MOVE 'RESET-ALIAS FAILED - FILE STATUS ERROR'                    
032400             TO WS-RESULT-TEXT                                            
032500     END-IF.                                                              
032600*                                                                         
032700 900-CLOSE-FILES.                                                         
032800     CLOSE OPTALSF OPTREQF OPTRPTF.                                       
