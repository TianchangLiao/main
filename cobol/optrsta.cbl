000100*****************************************************************         
000200* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION                       
000300* ALL RIGHTS RESERVED                                                     
000400*****************************************************************         
000500* PROGRAM:  OPTRSTA                                                       
000600*                                                                         
000700* AUTHOR :  R. L. Doyle                                                   
000800*                                                                         
000900* CALLED SUBPROGRAM - RESETS THE ALIAS PREFERENCE FILE TO THE             
001000* SHIP 20-PAIR DEFAULT TABLE CARRIED IN OPTALSR.  REBUILDS THE            
001100* TABLE IN WORKING-STORAGE, THEN REWRITES OPTALSF IN FULL FROM            
001200* IT - THE SAME ALL-OR-NOTHING REWRITE OPTALIAS USES FOR A                
001300* NORMAL SAVE, SO A FAILED RESET NEVER LEAVES A HALF-WRITTEN              
001400* FILE BEHIND.                                                            
001500*                                                                         
001600*    04-05  RLD   INITIAL VERSION, SPLIT OUT OF OPTALIAS SO THE           
001700*                 DEFAULT TABLE LIVES IN ONE PLACE (TICKET                
001800*                 OPX-112).                                               
001900*    07-19  JAS   FOLLOWED THE COMMAND-LIST RECONCILIATION IN             
002000*                 OPTALSR - NO CODE CHANGE HERE, DEFAULT COUNT            
002100*                 STAYS AT 20 (TICKET OPX-087).                           
002200*****************************************************************         
002300 IDENTIFICATION DIVISION.                                                 
002400 PROGRAM-ID. OPTRSTA.                                                     
002500 AUTHOR. R. L. DOYLE.                                                     
002600 INSTALLATION. OPTIX BOX OFFICE SYSTEMS.                                  
002700 DATE-WRITTEN. 05/09/04.                                                  
002800 DATE-COMPILED. 05/09/04.                                                 
002900 SECURITY. NON-CONFIDENTIAL.                                              
003000*                                                                         
003100 ENVIRONMENT DIVISION.                                                    
003200 CONFIGURATION SECTION.                                                   
003300 SOURCE-COMPUTER. IBM-390.                                                
003400 OBJECT-COMPUTER. IBM-390.                                                
003500 INPUT-OUTPUT SECTION.                                                    
003600 FILE-CONTROL.                                                            
003700     SELECT OPTALSF  ASSIGN TO OPTALSF                                    
003800         ORGANIZATION IS LINE SEQUENTIAL                                  
003900         FILE STATUS  IS WS-ALSF-STATUS.                                  
004000*                                                                         
004100 DATA DIVISION.                                                           
004200 FILE SECTION.                                                            
004300*                                                                         
004400 FD  OPTALSF                                                              
004500     RECORDING MODE IS F.                                                 
004600 01  ALSF-REC                       PIC X(52).                            
004700*                                                                         
004800 WORKING-STORAGE SECTION.                                                 
004900*                                                                         
005000 COPY OPTALSR.                                                            
005100*                                                                         
005200*    REBUILT TABLE OF DEFAULT PAIRS, COPIED OUT OF OPTDEF-TBL ONE         
005300*    PAIR AT A TIME SO 200-REWRITE-ALIAS-FILE HAS A PLAIN WORKING         
005400*    AREA TO WRITE FROM, SEPARATE FROM THE VALUE-BLOCK REDEFINES.         
005500 01  OPTNEW-TBL-AREA.                                                     
005600     05  OPTNEW-TBL OCCURS 20 TIMES                                       
005700                     INDEXED BY OPTNEW-IDX.                               
005800         10  OPTNEW-ALIAS          PIC X(10).                             
005900         10  OPTNEW-COMMAND        PIC X(15).                             
006000     05  FILLER                   PIC X(10) VALUE SPACES.                 
006100*                                                                         
006200 01  WS-FIELDS.                                                           
006300     05  WS-ALSF-STATUS              PIC X(2)  VALUE '00'.                
006400     05  FILLER                      PIC X(18) VALUE SPACES.              
006500*                                                                         
006600 LINKAGE SECTION.                                                         
006700 01  LK-RESET-CODE                   PIC X(1).                            
006800     88  LK-RESET-OK                 VALUE 'Y'.                           
006900*                                                                         
007000 PROCEDURE DIVISION USING LK-RESET-CODE.                                  
007100*                                                                         
007200 000-MAIN.                                                                
007300     MOVE 'N' TO LK-RESET-CODE.                                           
007400     PERFORM 100-REBUILD-DEFAULT-TABLE.                                   
007500     PERFORM 200-REWRITE-ALIAS-FILE.                                      
007600     IF WS-ALSF-STATUS = '00'                                             
007700         MOVE 'Y' TO LK-RESET-CODE                                        
007800     END-IF.                                                              
007900     GOBACK.                                                              
008000*                                                                         
008100*    COPIES THE 20 SHIP DEFAULT PAIRS OUT OF THE VALUE-BLOCK              
008200*    REDEFINES TABLE IN OPTALSR INTO THE PLAIN WORKING TABLE.             
008300 100-REBUILD-DEFAULT-TABLE.                                               
008400     PERFORM 110-COPY-ONE-DEFAULT                                         
008500             VARYING OPTDEF-IDX FROM 1 BY 1                               
008600             UNTIL OPTDEF-IDX > 20.                                       
008700*                                                                         
008800 110-COPY-ONE-DEFAULT.                                                    
008900     MOVE OPTDEF-ALIAS(OPTDEF-IDX)  TO OPTNEW-ALIAS(OPTDEF-IDX).          
009000     MOVE OPTDEF-COMMAND(OPTDEF-IDX)                                      
009100                                  TO OPTNEW-COMMAND(OPTDEF-IDX).          
009200*                                                                         
009300*    OPENS OPTALSF FRESH (OUTPUT, NOT EXTEND) SO THE OLD CONTENT          
009400*    IS DISCARDED, THEN WRITES THE 20 DEFAULT LINES IN ORDER.             
009500 200-REWRITE-ALIAS-FILE.                                                  
009600     OPEN OUTPUT OPTALSF.                                                 
009700     PERFORM 210-WRITE-ONE-DEFAULT                                        
009800             VARYING OPTNEW-IDX FROM 1 BY 1                               
009900             UNTIL OPTNEW-IDX > 20.                                       
010000     CLOSE OPTALSF.                                                       
010100*                                                                         
010200 210-WRITE-ONE-DEFAULT.                                                   
010300     MOVE OPTNEW-ALIAS(OPTNEW-IDX)   TO OPTALS-NAME.                      
010400     MOVE OPTNEW-COMMAND(OPTNEW-IDX) TO OPTALS-COMMAND.                   
010500     WRITE ALSF-REC FROM OPTALS-REC.                                      
