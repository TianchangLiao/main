000100*****************************************************************         
000200* OPTTRANR  --  SEAT TRANSACTION RECORD                                   
000300*                                                                         
000400*    ONE REQUEST PER LINE ON OPTTRNF.  OPTTRAN-CMD SELECTS THE            
000500*    OPERATION; OPTTRAN-SEAT-1 IS THE SEAT ACTED ON FOR SELL,             
000600*    REMOVE AND REFUND; FOR REASSIGN, OPTTRAN-SEAT-1 IS THE OLD           
000700*    SEAT AND OPTTRAN-SEAT-2 IS THE NEW SEAT.  OPTTRAN-BATCH-SEQ          
000800*    GROUPS MULTIPLE LINES INTO ONE MULTI-SEAT REQUEST SO THE             
000900*    BUCKET TOTALS IN OPTTHSEL COME OUT PER INVOCATION, NOT PER           
001000*    LINE.                                                                
001100*                                                                         
001200*    88-02  JAS   INITIAL COPYBOOK.                                       
001300*    04-07  JAS   ADDED OPTTRAN-BATCH-SEQ FOR MULTI-SEAT SELL/            
001400*                 REMOVE/REFUND REQUESTS (TICKET OPX-114).                
001500*****************************************************************         
001600 01  OPTTRAN-REC.                                                         
001700     05  OPTTRAN-BATCH-SEQ           PIC 9(4) COMP.                       
001800     05  OPTTRAN-SHOW-NAME           PIC X(50).                           
001900     05  OPTTRAN-CMD                 PIC X(8).                            
002000         88  OPTTRAN-IS-SELL         VALUE 'SELL'.                        
002100         88  OPTTRAN-IS-REMOVE       VALUE 'REMOVE'.                      
002200         88  OPTTRAN-IS-REFUND       VALUE 'REFUND'.                      
002300         88  OPTTRAN-IS-REASSIGN     VALUE 'REASSIGN'.                    
002400     05  OPTTRAN-SEAT-1              PIC X(3).                            
002500     05  OPTTRAN-SEAT-2              PIC X(3).                            
002600     05  OPTTRAN-SEAT-1-ALT REDEFINES OPTTRAN-SEAT-1.                     
002700         10  OPTTRAN-S1-ROW          PIC X(1).                            
002800         10  OPTTRAN-S1-COL          PIC X(2).                            
002900     05  OPTTRAN-COMMENT-SW          PIC X(1) VALUE SPACE.                
003000         88  OPTTRAN-IS-COMMENT      VALUE '*'.                           
003100     05  FILLER                      PIC X(20).                           
