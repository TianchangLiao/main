000100*****************************************************************         
000200* OPTALSR  --  ALIAS PREFERENCE RECORD AND COMMAND TABLES                 
000300*                                                                         
000400*    OPTALS-REC IS ONE LINE OF ParserPreferences.txt, FORMAT              
000500*    alias|command.  OPTCMD-TBL IS THE FIXED 21-ENTRY COMMAND             
000600*    VOCABULARY AN ALIAS MAY TARGET.  OPTDEF-TBL IS THE 20-PAIR           
000700*    SHIP DEFAULT TABLE REBUILT BY RESET-ALIAS.  BOTH TABLES ARE          
000800*    LOADED BY VALUE CLAUSE, NOT BY A LOAD FILE, SO THE SHIP              
000900*    DEFAULTS CAN NEVER GET OUT OF STEP WITH THE LOAD MODULE.             
001000*                                                                         
001100*    88-02  JAS   INITIAL COPYBOOK.                                       
001200*    07-19  JAS   COMMAND LIST RECONCILED TO THE CLI MENU (TICKET         
001300*                 OPX-087); 21 ENTRIES, REASSIGN-SEAT THROUGH             
001400*                 REMOVE-SEAT.  DO NOT ADD ENTRIES WITHOUT                
001500*                 UPDATING THE CLI HELP TEXT.                             
001600*    02-01  RLD   DEFAULT-ALIAS TABLE REBUILT AS A VALUE/REDEFINES        
001700*                 PAIR SO RESET-ALIAS NO LONGER CALLS OUT TO A            
001800*                 SEPARATE DEFAULTS FILE (TICKET OPX-140).                
001900*****************************************************************         
002000 01  OPTALS-REC.                                                          
002100     05  OPTALS-NAME             PIC X(10).                               
002200     05  OPTALS-DELIM            PIC X(1) VALUE '|'.                      
002300     05  OPTALS-COMMAND          PIC X(15).                               
002400     05  FILLER                  PIC X(26).                               
002500 01  OPTALS-REC-ALT REDEFINES OPTALS-REC                                  
002600                                  PIC X(52).                              
002700*                                                                         
002800*    OPTCMD-INIT-BLOCK CARRIES THE 21 SHIP COMMAND NAMES AS               
002900*    LITERALS.  OPTCMD-TBL-AREA REDEFINES THE SAME STORAGE AS AN          
003000*    OCCURS TABLE SO 200-ADD-ALIAS CAN SEARCH IT BY INDEX.                
003100 01  OPTCMD-INIT-BLOCK.                                                   
003200     05  FILLER PIC X(15) VALUE 'BYE'.                                    
003300     05  FILLER PIC X(15) VALUE 'LIST'.                                   
003400     05  FILLER PIC X(15) VALUE 'HELP'.                                   
003500     05  FILLER PIC X(15) VALUE 'EDIT'.                                   
003600     05  FILLER PIC X(15) VALUE 'SELL'.                                   
003700     05  FILLER PIC X(15) VALUE 'VIEW'.                                   
003800     05  FILLER PIC X(15) VALUE 'RESCHEDULE'.                             
003900     05  FILLER PIC X(15) VALUE 'ADD'.                                    
004000     05  FILLER PIC X(15) VALUE 'DELETE'.                                 
004100     05  FILLER PIC X(15) VALUE 'REASSIGN-SEAT'.                          
004200     05  FILLER PIC X(15) VALUE 'SHOW'.                                   
004300     05  FILLER PIC X(15) VALUE 'ARCHIVE'.                                
004400     05  FILLER PIC X(15) VALUE 'FINANCE'.                                
004500     05  FILLER PIC X(15) VALUE 'VIEW-PROFIT'.                            
004600     05  FILLER PIC X(15) VALUE 'VIEW-MONTHLY'.                           
004700     05  FILLER PIC X(15) VALUE 'ADD-ALIAS'.                              
004800     05  FILLER PIC X(15) VALUE 'REMOVE-ALIAS'.                           
004900     05  FILLER PIC X(15) VALUE 'RESET-ALIAS'.                            
005000     05  FILLER PIC X(15) VALUE 'LIST-ALIAS'.                             
005100     05  FILLER PIC X(15) VALUE 'REFUND-SEAT'.                            
005200     05  FILLER PIC X(15) VALUE 'REMOVE-SEAT'.                            
005300 01  OPTCMD-TBL-AREA REDEFINES OPTCMD-INIT-BLOCK.                         
005400     05  OPTCMD-TBL OCCURS 21 TIMES                                       
005500                     INDEXED BY OPTCMD-IDX.                               
005600         10  OPTCMD-NAME         PIC X(15).                               
005700*                                                                         
005800*    OPTDEF-INIT-BLOCK CARRIES THE 20 SHIP DEFAULT ALIAS/COMMAND          
005900*    PAIRS.  OPTDEF-TBL-AREA REDEFINES THE SAME STORAGE AS AN             
006000*    OCCURS TABLE SO 750-RESET-DEFAULT-TABLE CAN MOVE THEM OUT            
006100*    ONE PAIR AT A TIME.                                                  
006200 01  OPTDEF-INIT-BLOCK.                                                   
006300     05  FILLER PIC X(10) VALUE 'RE'.                                     
006400     05  FILLER PIC X(15) VALUE 'REASSIGN-SEAT'.                          
006500     05  FILLER PIC X(10) VALUE 'ARC'.                                    
006600     05  FILLER PIC X(15) VALUE 'ARCHIVE'.                                
006700     05  FILLER PIC X(10) VALUE 'SHW'.                                    
006800     05  FILLER PIC X(15) VALUE 'SHOW'.                                   
006900     05  FILLER PIC X(10) VALUE 'FIN'.                                    
007000     05  FILLER PIC X(15) VALUE 'FINANCE'.                                
007100     05  FILLER PIC X(10) VALUE 'B'.                                      
007200     05  FILLER PIC X(15) VALUE 'BYE'.                                    
007300     05  FILLER PIC X(10) VALUE 'L'.                                      
007400     05  FILLER PIC X(15) VALUE 'LIST'.                                   
007500     05  FILLER PIC X(10) VALUE 'H'.                                      
007600     05  FILLER PIC X(15) VALUE 'HELP'.                                   
007700     05  FILLER PIC X(10) VALUE 'E'.                                      
007800     05  FILLER PIC X(15) VALUE 'EDIT'.                                   
007900     05  FILLER PIC X(10) VALUE 'S'.                                      
008000     05  FILLER PIC X(15) VALUE 'SELL'.                                   
008100     05  FILLER PIC X(10) VALUE 'V'.                                      
008200     05  FILLER PIC X(15) VALUE 'VIEW'.                                   
008300     05  FILLER PIC X(10) VALUE 'RD'.                                     
008400     05  FILLER PIC X(15) VALUE 'RESCHEDULE'.                             
008500     05  FILLER PIC X(10) VALUE 'A'.                                      
008600     05  FILLER PIC X(15) VALUE 'ADD'.                                    
008700     05  FILLER PIC X(10) VALUE 'D'.                                      
008800     05  FILLER PIC X(15) VALUE 'DELETE'.                                 
008900     05  FILLER PIC X(10) VALUE 'VP'.                                     
009000     05  FILLER PIC X(15) VALUE 'VIEW-PROFIT'.                            
009100     05  FILLER PIC X(10) VALUE 'VM'.                                     
009200     05  FILLER PIC X(15) VALUE 'VIEW-MONTHLY'.                           
009300     05  FILLER PIC X(10) VALUE 'A-A'.                                    
009400     05  FILLER PIC X(15) VALUE 'ADD-ALIAS'.                              
009500     05  FILLER PIC X(10) VALUE 'RM-A'.                                   
009600     05  FILLER PIC X(15) VALUE 'REMOVE-ALIAS'.                           
009700     05  FILLER PIC X(10) VALUE 'RST-A'.                                  
009800     05  FILLER PIC X(15) VALUE 'RESET-ALIAS'.                            
009900     05  FILLER PIC X(10) VALUE 'RF-S'.                                   
010000     05  FILLER PIC X(15) VALUE 'REFUND-SEAT'.                            
010100     05  FILLER PIC X(10) VALUE 'RM-S'.                                   
010200     05  FILLER PIC X(15) VALUE 'REMOVE-SEAT'.                            
010300 01  OPTDEF-TBL-AREA REDEFINES OPTDEF-INIT-BLOCK.                         
010400     05  OPTDEF-TBL OCCURS 20 TIMES                                       
010500                     INDEXED BY OPTDEF-IDX.                               
010600         10  OPTDEF-ALIAS        PIC X(10).                               
010700         10  OPTDEF-COMMAND      PIC X(15).                               
