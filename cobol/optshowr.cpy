000100*****************************************************************         
000200* OPTSHOWR  --  THEATRE / SHOW MASTER RECORD                              
000300*                                                                         
000400*    ONE OCCURRENCE PER SHOW.  CARRIES THE 6 X 10 SEAT MAP FOR            
000500*    THE SHOW, THE RUNNING PROFIT TOTAL, AND THE BASE TICKET              
000600*    PRICE USED TO DERIVE EACH SEAT'S PRICE BY TIER.  WRITTEN BY          
000700*    OPTTHSEL ON SAVE, READ BY OPTTHSEL (FOR RELOAD) AND BY               
000800*    OPTMFIN (FOR THE MONTHLY PROFIT ROLL-UP).                            
000900*                                                                         
001000*    88-02  JAS   INITIAL COPYBOOK FOR THE TICKETING CONVERSION.          
001100*    03-14  JAS   ADDED OPTSHOW-DATE SO THE FINANCE REPORT CAN            
001200*                 BUCKET A SHOW WITHOUT RE-READING THE SCHEDULE.          
001300*    11-29  RLD   ADDED OPTSEAT-BLOCK REDEFINES FOR THE WHOLE-            
001400*                 TABLE INITIALIZE/MOVE IN 100-INIT-SEAT-TABLE.           
001500*    06-12  JAS   OPTSEAT-ROW/-COL HOLD A ZERO-BASED 0-5/0-9              
001600*                 INDEX, NOT THE 1-6/1-10 ROW/COLUMN NUMBER -             
001700*                 COLUMN 10 WAS OVERFLOWING THE SINGLE PIC 9(1)           
001800*                 AND WRAPPING TO 0 (TICKET OPX-126).  SEE                
001900*                 OPTTHSEL 110-INIT-ONE-SEAT.                             
002000*****************************************************************         
002100 01  OPTSHOW-REC.                                                         
002200     05  OPTSHOW-KEY.                                                     
002300         10  OPTSHOW-NAME            PIC X(50).                           
002400     05  OPTSHOW-PROFIT              PIC S9(7)V9(2) COMP-3.               
002500     05  OPTSHOW-BASE-PRICE          PIC S9(5)V9(2) COMP-3.               
002600     05  OPTSHOW-DATE.                                                    
002700         10  OPTSHOW-DAY             PIC 9(2).                            
002800         10  OPTSHOW-MONTH           PIC 9(2).                            
002900         10  OPTSHOW-YEAR            PIC 9(4).                            
003000     05  OPTSHOW-DATE-ALT REDEFINES OPTSHOW-DATE                          
003100                                     PIC 9(8).                            
003200     05  OPTSHOW-TIER-1-SEATS        PIC 9(2).                            
003300     05  OPTSHOW-TIER-2-SEATS        PIC 9(2).                            
003400     05  OPTSHOW-TIER-3-SEATS        PIC 9(2).                            
003500     05  OPTSEAT-TBL OCCURS 60 TIMES                                      
003600                      INDEXED BY OPTSEAT-IDX.                             
003700         10  OPTSEAT-ROW             PIC 9(1).                            
003800         10  OPTSEAT-COL             PIC 9(1).                            
003900         10  OPTSEAT-TIER            PIC X(1).                            
004000             88  OPTSEAT-TIER-1      VALUE '1'.                           
004100             88  OPTSEAT-TIER-2      VALUE '2'.                           
004200             88  OPTSEAT-TIER-3      VALUE '3'.                           
004300         10  OPTSEAT-SOLD            PIC X(1).                            
004400             88  OPTSEAT-IS-SOLD     VALUE 'Y'.                           
004500             88  OPTSEAT-IS-VACANT   VALUE 'N'.                           
004600     05  OPTSEAT-BLOCK REDEFINES OPTSEAT-TBL                              
004700                                     PIC X(240).                          
004800     05  OPTSHOW-ACTIVE-SW           PIC X(1) VALUE 'Y'.                  
004900         88  OPTSHOW-IS-ACTIVE       VALUE 'Y'.                           
005000         88  OPTSHOW-IS-HISTORY      VALUE 'N'.                           
005100     05  FILLER                      PIC X(40).                           
