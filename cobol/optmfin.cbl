000100*****************************************************************         
000200* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION                       
000300* ALL RIGHTS RESERVED                                                     
000400*****************************************************************         
000500* PROGRAM:  OPTMFIN                                                       
000600*                                                                         
000700* AUTHOR :  J. A. Sayles                                                  
000800*                                                                         
000900* MONTHLY PROFIT REPORT.  READS A ONE-LINE QUERY CARD OF THE FORM         
001000* MONTH YEAR, RESOLVES THE MONTH TO A NUMBER THROUGH OPTDATEV, AND        
001100* SCANS THE CURRENT AND/OR HISTORY SHOW FILES FOR SHOWS DATED IN          
001200* THAT MONTH, TOTALLING THEIR PROFIT.                                     
001300*                                                                         
001400* WHICH FILE(S) GET SCANNED DEPENDS ON HOW THE QUERY MONTH/YEAR           
001500* COMPARES TO TODAY'S RUN MONTH/YEAR - SEE 250-SELECT-SCAN-FILES.         
001600* A SHOW IS NEVER IN BOTH FILES AT ONCE EXCEPT DURING THE RUN             
001700* MONTH ITSELF, WHICH IS WHY THAT ONE CASE SCANS BOTH.                    
001800*                                                                         
001900*    94-03  JAS   INITIAL VERSION, CARVED OUT OF THE YEAR-BUCKETED        
002000*                 FINANCE EXTRACT (TICKET OPX-053).                       
002100*    96-06  RLD   SPLIT HISTORY AND CURRENT INTO SEPARATE FILES SO        
002200*                 THE CURRENT FILE STAYS SMALL ENOUGH FOR THE BOX         
002300*                 OFFICE TO RE-SCAN DAILY (TICKET OPX-081).               
002400*    98-12  JAS   Y2K: QUERY-YEAR ACCEPTED AS A 4-DIGIT FIELD             
002500*                 ONLY; THE 2-DIGIT WINDOW LIVES IN OPTDATEV NOW,         
002600*                 NOT HERE (TICKET OPX-092).                              
002700*    03-10  RLD   RUN-DATE COMPARE MOVED TO ITS OWN PARAGRAPH SO          
002800*                 THE BOTH-FILES CASE (QUERY MONTH = RUN MONTH) IS        
002900*                 NOT BURIED INSIDE THE EVALUATE (TICKET OPX-109).        
003000*    05-02  JAS   RUN-DATE NOW COMES FROM THE SYSTEM CLOCK AT OPEN        
003100*                 TIME INSTEAD OF THE COMPILE-TIME LITERAL - THE          
003200*                 LITERAL WAS NEVER BEING REPLACED AND EVERY RUN          
003300*                 WAS COMPARING AGAINST JUNE 1996 (OPX-121).              
003400*    06-12  JAS   250-SELECT-SCAN-FILES WAS COMPARING THE                 
003500*                 4-DIGIT OPTDATEV QUERY YEAR AGAINST THE RAW             
003600*                 2-DIGIT CLOCK YEAR, SO THE QUERY YEAR ALWAYS            
003700*                 LOOKED LATER AND HISTORY/BOTH WERE NEVER                
003800*                 SELECTED.  WS-RUN-YEAR IS NOW WINDOWED TO               
003900*                 WS-RUN-CENTURY-YEAR FIRST, SAME PIVOT OPTDATEV          
004000*                 USES FOR ITS OWN RUN-YEAR CEILING (OPX-127).            
004100*****************************************************************         
004200 IDENTIFICATION DIVISION.                                                 
004300 PROGRAM-ID. OPTMFIN.                                                     
004400 AUTHOR. J. A. SAYLES.                                                    
004500 INSTALLATION. OPTIX BOX OFFICE SYSTEMS.                                  
004600 DATE-WRITTEN. 03/02/94.                                                  
004700 DATE-COMPILED. 06/14/96.                                                 
004800 SECURITY. NON-CONFIDENTIAL.                                              
004900*                                                                         
005000 ENVIRONMENT DIVISION.                                                    
005100 CONFIGURATION SECTION.                                                   
005200 SOURCE-COMPUTER. IBM-390.                                                
005300 OBJECT-COMPUTER. IBM-390.                                                
005400 SPECIAL-NAMES.                                                           
005500     C01 IS TOP-OF-FORM.                                                  
005600*                                                                         
005700 INPUT-OUTPUT SECTION.                                                    
005800 FILE-CONTROL.                                                            
005900     SELECT OPTQRYF  ASSIGN TO OPTQRYF                                    
006000         ORGANIZATION IS LINE SEQUENTIAL                                  
006100         FILE STATUS  IS WS-QRYF-STATUS.                                  
006200*                                                                         
006300     SELECT OPTSHWC  ASSIGN TO OPTSHWC                                    
006400         ORGANIZATION IS LINE SEQUENTIAL                                  
006500         FILE STATUS  IS WS-SHWC-STATUS.                                  
006600*                                                                         
006700     SELECT OPTSHWH  ASSIGN TO OPTSHWH                                    
006800         ORGANIZATION IS LINE SEQUENTIAL                                  
006900         FILE STATUS  IS WS-SHWH-STATUS.                                  
007000*                                                                         
007100     SELECT OPTRPTF  ASSIGN TO OPTRPTF                                    
007200         ORGANIZATION IS LINE SEQUENTIAL                                  
007300         FILE STATUS  IS WS-RPTF-STATUS.                                  
007400*                                                                         
007500 DATA DIVISION.                                                           
007600 FILE SECTION.                                                            
007700*                                                                         
007800 FD  OPTQRYF                                                              
007900     RECORDING MODE IS F.                                                 
008000 01  QRYF-REC                       PIC X(80).                            
008100*                                                                         
008200 FD  OPTSHWC                                                              
008300     RECORDING MODE IS F.                                                 
008400 01  SHWC-REC                       PIC X(400).                           
008500*                                                                         
008600 FD  OPTSHWH                                                              
008700     RECORDING MODE IS F.                                                 
008800 01  SHWH-REC                       PIC X(400).                           
008900*                                                                         
009000 FD  OPTRPTF                                                              
009100     RECORDING MODE IS F.                                                 
009200 01  RPT-REC                        PIC X(132).                           
009300*                                                                         
009400 WORKING-STORAGE SECTION.                                                 
009500*                                                                         
009600 COPY OPTSHOWR.                                                           
009700*                                                                         
009800 01  WS-FIELDS.                                                           
009900     05  WS-QRYF-STATUS              PIC X(2)  VALUE '00'.                
010000     05  WS-SHWC-STATUS              PIC X(2)  VALUE '00'.                
010100     05  WS-SHWH-STATUS              PIC X(2)  VALUE '00'.                
010200     05  WS-RPTF-STATUS              PIC X(2)  VALUE '00'.                
010300     05  WS-QRYF-EOF-SW              PIC X(1)  VALUE 'N'.                 
010400         88  WS-QRYF-EOF             VALUE 'Y'.                           
010500     05  WS-SCAN-EOF-SW               PIC X(1)  VALUE 'N'.                
010600         88  WS-SCAN-EOF              VALUE 'Y'.                          
010700     05  WS-QUERY-BAD-SW              PIC X(1)  VALUE 'N'.                
010800         88  WS-QUERY-IS-BAD          VALUE 'Y'.                          
010900     05  FILLER                      PIC X(8)  VALUE SPACES.              
011000*                                                                         
011100*    QUERY LINE IS SPLIT ON THE FIRST SPACE INTO MONTH AND YEAR           
011200*    TOKENS; EITHER ONE MAY HAVE TRAILING SPACES.                         
011300 01  WS-QUERY-WORK.                                                       
011400     05  WS-QUERY-MONTH              PIC X(12) VALUE SPACES.              
011500     05  WS-QUERY-YEAR               PIC X(4)  VALUE SPACES.              
011600     05  WS-QUERY-MONTH-NUM          PIC S9(4) COMP VALUE ZERO.           
011700     05  WS-QUERY-YEAR-NUM           PIC S9(5) COMP VALUE ZERO.           
011800     05  FILLER                      PIC X(10) VALUE SPACES.              
011900*                                                                         
012000*    WS-SCAN-SOURCE-SW TELLS 250-SELECT-SCAN-FILES WHICH FILE(S)          
012100*    270-SCAN-ONE-FILE IS CURRENTLY WORKING THROUGH.                      
012200 01  WS-SCAN-CONTROL.                                                     
012300     05  WS-SCAN-SOURCE-SW           PIC X(1)  VALUE 'C'.                 
012400         88  WS-SCAN-IS-CURRENT       VALUE 'C'.                          
012500         88  WS-SCAN-IS-HISTORY       VALUE 'H'.                          
012600     05  WS-SCAN-CURRENT-SW          PIC X(1)  VALUE 'N'.                 
012700         88  WS-SCAN-CURRENT          VALUE 'Y'.                          
012800     05  WS-SCAN-HISTORY-SW          PIC X(1)  VALUE 'N'.                 
012900         88  WS-SCAN-HISTORY          VALUE 'Y'.                          
013000     05  FILLER                      PIC X(10) VALUE SPACES.              
013100*                                                                         
013200*    RUN-DATE IS PICKED UP FROM THE SYSTEM CLOCK IN 700-OPEN-             
013300*    FILES, THE SAME ACCEPT-FROM-DATE IDIOM OPTDATEV USES FOR             
013400*    ITS OWN YEAR CEILING.  THE COMPILE-TIME VALUE BELOW ONLY             
013500*    MATTERS FOR A STANDALONE TEST RUN BEFORE THE ACCEPT RUNS.            
013600 01  WS-RUN-DATE                     PIC 9(6) VALUE 960601.               
013700 01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE.                               
013800     05  WS-RUN-YEAR                 PIC 9(2).                            
013900     05  WS-RUN-MONTH                PIC 9(2).                            
014000     05  WS-RUN-DAY                  PIC 9(2).                            
014100*                                                                         
014200*    WS-RUN-CENTURY-YEAR WINDOWS THE 2-DIGIT CLOCK YEAR OUT TO 4          
014300*    DIGITS SO IT CAN BE COMPARED AGAINST WS-QUERY-YEAR-NUM, WHICH        
014400*    OPTDATEV'S GYR FUNCTION ALWAYS RETURNS WINDOWED - SAME PIVOT         
014500*    OPTDATEV'S OWN 400-IS-VALID-DATE USES FOR WS-RUN-YY.                 
014600 01  WS-RUN-CENTURY-YEAR             PIC S9(5) COMP VALUE ZERO.           
014700*                                                                         
014800 01  WS-ACCUM-FIELDS.                                                     
014900     05  WS-SHOWS-MATCHED            PIC S9(5) COMP-3 VALUE ZERO.         
015000     05  WS-SHOWS-SCANNED            PIC S9(5) COMP-3 VALUE ZERO.         
015100     05  WS-MONTHLY-PROFIT PIC S9(7)V9(2) COMP-3 VALUE ZERO.              
015200     05  FILLER                      PIC X(10) VALUE SPACES.              
015300*                                                                         
015400 COPY OPTDATEC.                                                           
015500*                                                                         
015600 01  RPT-HEADER1.                                                         
015700     05  FILLER                      PIC X(20) VALUE                      
015800         'OPTMFIN - MONTHLY PROFIT REPORT'.                               
015900     05  FILLER                      PIC X(112) VALUE SPACES.             
016000*                                                                         
016100 01  RPT-HEADER2.                                                         
016200     05  FILLER                      PIC X(7)  VALUE 'MONTH: '.           
016300     05  RPT-HDR-MONTH               PIC 9(2).                            
016400     05  FILLER                      PIC X(1)  VALUE '/'.                 
016500     05  RPT-HDR-YEAR                PIC 9(4).                            
016600     05  FILLER                      PIC X(118) VALUE SPACES.             
016700*                                                                         
016800 01  RPT-DETAIL-LINE.                                                     
016900     05  FILLER                      PIC X(2)  VALUE SPACES.              
017000     05  RPT-DTL-SHOW-NAME           PIC X(50).                           
017100     05  FILLER                      PIC X(2)  VALUE SPACES.              
017200     05  RPT-DTL-PROFIT              PIC Z,ZZZ,ZZ9.99-.                   
017300     05  FILLER                      PIC X(66) VALUE SPACES.              
017400*                                                                         
017500 01  RPT-TOTAL-LINE.                                                      
017600     05  FILLER                      PIC X(9)  VALUE 'SHOWS:   '.         
017700     05  RPT-TOT-SHOWS               PIC ZZ,ZZ9.                          
017800     05  FILLER                      PIC X(6)  VALUE SPACES.              
017900     05  FILLER                      PIC X(9)  VALUE 'PROFIT:  '.         
018000     05  RPT-TOT-PROFIT              PIC Z,ZZZ,ZZ9.99-.                   
018100     05  FILLER                      PIC X(95) VALUE SPACES.              
018200*                                                                         
018300 01  RPT-ERROR-LINE.                                                      
018400     05  FILLER                      PIC X(25) VALUE                      
018500         'QUERY LINE REJECTED - '.                                        
018600     05  RPT-ERR-TEXT                PIC X(40).                           
018700     05  FILLER                      PIC X(67) VALUE SPACES.              
018800*                                                                         
018900 PROCEDURE DIVISION.                                                      
019000*                                                                         
019100 000-MAIN.                                                                
019200     PERFORM 700-OPEN-FILES.                                              
019300     PERFORM 720-READ-QUERY-FILE.                                         
019400     PERFORM 100-SPLIT-QUERY-LINE.                                        
019500     IF NOT WS-QUERY-IS-BAD                                               
019600         PERFORM 200-PARSE-QUERY-DATE                                     
019700     END-IF.                                                              
019800     IF NOT WS-QUERY-IS-BAD                                               
019900         PERFORM 250-SELECT-SCAN-FILES                                    
020000         PERFORM 300-SCAN-SHOW-FILES                                      
020100     ELSE                                                                 
020200         PERFORM 290-REPORT-ERROR                                         
020300     END-IF.                                                              
020400     PERFORM 900-PRINT-REPORT.                                            
020500     PERFORM 790-CLOSE-FILES.                                             
020600     STOP RUN.                                                            
020700*                                                                         
020800*    RULE - QUERY LINE IS "MONTH YEAR" (ONE EMBEDDED SPACE RUN).          
020900*    A LINE THAT DOES NOT SPLIT INTO EXACTLY TWO NON-BLANK TOKENS         
021000*    IS REJECTED OUTRIGHT.                                                
021100 100-SPLIT-QUERY-LINE.                                                    
021200     MOVE SPACES TO WS-QUERY-MONTH WS-QUERY-YEAR.                         
021300     MOVE 'N' TO WS-QUERY-BAD-SW.                                         
021400     UNSTRING QRYF-REC DELIMITED BY ALL SPACES                            
021500         INTO WS-QUERY-MONTH WS-QUERY-YEAR                                
021600     END-UNSTRING.                                                        
021700     IF WS-QUERY-MONTH = SPACES OR WS-QUERY-YEAR = SPACES                 
021800         MOVE 'Y' TO WS-QUERY-BAD-SW                                      
021900     END-IF.                                                              
022000*                                                                         
022100*    RESOLVE THE MONTH TOKEN AND THE YEAR TOKEN THROUGH OPTDATEV          
022200*    SO THE NAME/NUMBER AND 2-DIGIT-YEAR RULES LIVE IN ONE PLACE.         
022300 200-PARSE-QUERY-DATE.                                                    
022400     MOVE 'GMTH' TO OPTDATE-FUNCTION.                                     
022500     MOVE WS-QUERY-MONTH TO OPTDATE-MONTH-ARG.                            
022600     CALL 'OPTDATEV' USING OPTDATE-PARMS.                                 
022700     MOVE OPTDATE-RESULT-NUM TO WS-QUERY-MONTH-NUM.                       
022800     IF WS-QUERY-MONTH-NUM = ZERO                                         
022900         MOVE 'Y' TO WS-QUERY-BAD-SW                                      
023000     END-IF.                                                              
023100     MOVE 'GYR ' TO OPTDATE-FUNCTION.                                     
023200     MOVE WS-QUERY-YEAR TO OPTDATE-YEAR-ARG.                              
023300     CALL 'OPTDATEV' USING OPTDATE-PARMS.                                 
023400     MOVE OPTDATE-RESULT-NUM TO WS-QUERY-YEAR-NUM.                        
023500     IF WS-QUERY-YEAR-NUM = ZERO                                          
023600         MOVE 'Y' TO WS-QUERY-BAD-SW                                      
023700     END-IF.                                                              
023800*                                                                         
023900*    RULE - QUERY YEAR BEFORE THE RUN YEAR SCANS HISTORY ONLY.            
024000*    QUERY YEAR AFTER THE RUN YEAR SCANS CURRENT ONLY.  IN THE            
024100*    RUN YEAR, A QUERY MONTH BEFORE THE RUN MONTH SCANS HISTORY           
024200*    ONLY, A QUERY MONTH AFTER THE RUN MONTH SCANS CURRENT ONLY,          
024300*    AND THE RUN MONTH ITSELF SCANS BOTH - A SHOW BEING MOVED TO          
024400*    HISTORY THIS MONTH MAY STILL BE SITTING IN EITHER FILE.              
024500*    WS-RUN-YEAR IS WINDOWED TO WS-RUN-CENTURY-YEAR FIRST -               
024600*    WS-QUERY-YEAR-NUM IS ALWAYS A 4-DIGIT YEAR OUT OF OPTDATEV,          
024700*    SO COMPARING IT AGAINST THE RAW 2-DIGIT CLOCK YEAR MADE EVERY        
024800*    QUERY LOOK LIKE A FUTURE YEAR AND ALWAYS FORCED CURRENT-ONLY         
024900*    (TICKET OPX-127).                                                    
025000 250-SELECT-SCAN-FILES.                                                   
025100     MOVE 'N' TO WS-SCAN-CURRENT-SW.                                      
025200     MOVE 'N' TO WS-SCAN-HISTORY-SW.                                      
025300     MOVE WS-RUN-YEAR TO WS-RUN-CENTURY-YEAR.                             
025400     IF WS-RUN-YEAR < 50                                                  
025500         ADD 2000 TO WS-RUN-CENTURY-YEAR                                  
025600     ELSE                                                                 
025700         ADD 1900 TO WS-RUN-CENTURY-YEAR                                  
025800     END-IF.                                                              
025900     IF WS-QUERY-YEAR-NUM < WS-RUN-CENTURY-YEAR                           
026000         MOVE 'Y' TO WS-SCAN-HISTORY-SW                                   
026100     ELSE                                                                 
026200         IF WS-QUERY-YEAR-NUM > WS-RUN-CENTURY-YEAR                       
026300             MOVE 'Y' TO WS-SCAN-CURRENT-SW                               
026400         ELSE                                                             
026500             IF WS-QUERY-MONTH-NUM < WS-RUN-MONTH                         
026600                 MOVE 'Y' TO WS-SCAN-HISTORY-SW                           
026700             ELSE                                                         
026800                 IF WS-QUERY-MONTH-NUM > WS-RUN-MONTH                     
026900                     MOVE 'Y' TO WS-SCAN-CURRENT-SW                       
027000                 ELSE                                                     
027100                     MOVE 'Y' TO WS-SCAN-HISTORY-SW                       
027200                     MOVE 'Y' TO WS-SCAN-CURRENT-SW                       
027300                 END-IF                                                   
027400             END-IF                                                       
027500         END-IF                                                           
027600     END-IF.                                                              
027700*                                                                         
027800 300-SCAN-SHOW-FILES.                                                     
027900     IF WS-SCAN-CURRENT                                                   
028000         MOVE 'C' TO WS-SCAN-SOURCE-SW                                    
028100         PERFORM 270-SCAN-ONE-FILE                                        
028200     END-IF.                                                              
028300     IF WS-SCAN-HISTORY                                                   
028400         MOVE 'H' TO WS-SCAN-SOURCE-SW                                    
028500         PERFORM 270-SCAN-ONE-FILE                                        
028600     END-IF.                                                              
028700*                                                                         
028800 270-SCAN-ONE-FILE.                                                       
028900     MOVE 'N' TO WS-SCAN-EOF-SW.                                          
029000     PERFORM 280-SCAN-ONE-RECORD                                          
029100             UNTIL WS-SCAN-EOF.                                           
029200*                                                                         
029300 280-SCAN-ONE-RECORD.                                                     
029400     PERFORM 710-READ-SCAN-RECORD.                                        
029500     IF NOT WS-SCAN-EOF                                                   
029600         ADD 1 TO WS-SHOWS-SCANNED                                        
029700         IF OPTSHOW-MONTH = WS-QUERY-MONTH-NUM                            
029800                 AND OPTSHOW-YEAR = WS-QUERY-YEAR-NUM                     
029900             PERFORM 350-SUM-SHOW-PROFIT                                  
030000         END-IF                                                           
030100     END-IF.                                                              
030200*                                                                         
030300 350-SUM-SHOW-PROFIT.                                                     
030400     ADD 1 TO WS-SHOWS-MATCHED.                                           
030500     ADD OPTSHOW-PROFIT TO WS-MONTHLY-PROFIT.                             
030600     MOVE OPTSHOW-NAME TO RPT-DTL-SHOW-NAME.                              
030700     MOVE OPTSHOW-PROFIT TO RPT-DTL-PROFIT.                               
030800     WRITE RPT-REC FROM RPT-DETAIL-LINE.                                  
030900*                                                                         
031000 290-REPORT-ERROR.                                                        
031100     MOVE SPACES TO RPT-ERR-TEXT.                                         
031200     STRING WS-QUERY-MONTH DELIMITED BY SIZE                              
031300             ' ' DELIMITED BY SIZE                                        
031400             WS-QUERY-YEAR DELIMITED BY SIZE                              
031500         INTO RPT-ERR-TEXT                                                
031600     END-STRING.                                                          
031700     WRITE RPT-REC FROM RPT-ERROR-LINE.                                   
031800*                                                                         
031900 700-OPEN-FILES.                                                          
032000     ACCEPT WS-RUN-DATE FROM DATE.                                        
032100     OPEN INPUT  OPTQRYF.                                                 
032200     OPEN INPUT  OPTSHWC.                                                 
032300     OPEN INPUT  OPTSHWH.                                                 
032400     OPEN OUTPUT OPTRPTF.                                                 
032500*                                                                         
032600 710-READ-SCAN-RECORD.                                                    
032700     MOVE 'N' TO WS-SCAN-EOF-SW.                                          
032800     IF WS-SCAN-IS-CURRENT                                                
032900         READ OPTSHWC INTO OPTSHOW-REC                                    
033000             AT END MOVE 'Y' TO WS-SCAN-EOF-SW                            
033100         END-READ                                                         
033200     ELSE                                                                 
033300         READ OPTSHWH INTO OPTSHOW-REC                                    
033400             AT END MOVE 'Y' TO WS-SCAN-EOF-SW                            
033500         END-READ                                                         
033600     END-IF.                                                              
033700*                                                                         
033800 720-READ-QUERY-FILE.                                                     
033900     MOVE 'N' TO WS-QRYF-EOF-SW.                                          
034000     READ OPTQRYF                                                         
034100         AT END MOVE 'Y' TO WS-QRYF-EOF-SW                                
034200                MOVE SPACES TO QRYF-REC                                   
034300     END-READ.                                                            
034400*                                                                         
034500 790-CLOSE-FILES.                                                         
034600     CLOSE OPTQRYF OPTSHWC OPTSHWH OPTRPTF.                               
034700*                                                                         
034800 900-PRINT-REPORT.                                                        
034900     WRITE RPT-REC FROM RPT-HEADER1.                                      
035000     MOVE WS-QUERY-MONTH-NUM TO RPT-HDR-MONTH.                            
035100     MOVE WS-QUERY-YEAR-NUM TO RPT-HDR-YEAR.                              
035200     WRITE RPT-REC FROM RPT-HEADER2.                                      
035300     MOVE WS-SHOWS-MATCHED TO RPT-TOT-SHOWS.                              
035400     MOVE WS-MONTHLY-PROFIT TO RPT-TOT-PROFIT.                            
035500     WRITE RPT-REC FROM RPT-TOTAL-LINE.                                   
