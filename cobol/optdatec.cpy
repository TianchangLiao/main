000100*****************************************************************         
000200* OPTDATEC  --  DATE-RULE LINKAGE AREA FOR OPTDATEV                       
000300*                                                                         
000400*    SINGLE PARAMETER BLOCK PASSED ON EVERY CALL TO OPTDATEV.             
000500*    OPTDATE-FUNCTION SELECTS THE RULE; THE CALLER FILLS IN               
000600*    WHICHEVER OF OPTDATE-MONTH-ARG/OPTDATE-YEAR-ARG/OPTDATE-DAY          
000700*    THE RULE NEEDS AND READS THE ANSWER BACK OUT OF                      
000800*    OPTDATE-RESULT-CODE / OPTDATE-RESULT-NUM.                            
000900*                                                                         
001000*    91-02  JAS   INITIAL COPYBOOK, CARVED OUT OF OPTMFIN SO THE          
001100*                 CALENDAR RULES LIVE IN ONE PLACE (TICKET                
001200*                 OPX-052).                                               
001300*****************************************************************         
001400 01  OPTDATE-PARMS.                                                       
001500     05  OPTDATE-FUNCTION            PIC X(4).                            
001600         88  OPTDATE-FN-GET-MONTH    VALUE 'GMTH'.                        
001700         88  OPTDATE-FN-GET-YEAR     VALUE 'GYR '.                        
001800         88  OPTDATE-FN-IS-LEAP      VALUE 'LEAP'.                        
001900         88  OPTDATE-FN-IS-VALID     VALUE 'VLID'.                        
002000         88  OPTDATE-FN-START-MONTH  VALUE 'STRT'.                        
002100         88  OPTDATE-FN-END-MONTH    VALUE 'END '.                        
002200     05  OPTDATE-MONTH-ARG           PIC X(12).                           
002300     05  OPTDATE-YEAR-ARG            PIC X(4).                            
002400     05  OPTDATE-DAY-ARG             PIC 9(2).                            
002500     05  OPTDATE-DAY-ARG-ALT REDEFINES OPTDATE-DAY-ARG                    
002600                                     PIC X(2).                            
002700     05  OPTDATE-RESULT-CODE         PIC X(1) VALUE 'N'.                  
002800         88  OPTDATE-RESULT-YES      VALUE 'Y'.                           
002900         88  OPTDATE-RESULT-NO       VALUE 'N'.                           
003000     05  OPTDATE-RESULT-NUM          PIC S9(4) COMP VALUE ZERO.           
003100     05  OPTDATE-RESULT-DATE.                                             
003200         10  OPTDATE-RESULT-DAY      PIC 9(2).                            
003300         10  OPTDATE-RESULT-MONTH    PIC 9(2).                            
003400         10  OPTDATE-RESULT-YEAR     PIC 9(4).                            
003500     05  OPTDATE-RESULT-DATE-ALT REDEFINES OPTDATE-RESULT-DATE            
003600                                     PIC 9(8).                            
003700     05  FILLER                      PIC X(20).                           
