000100*****************************************************************         
000200* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION                       
000300* ALL RIGHTS RESERVED                                                     
000400*****************************************************************         
000500* PROGRAM:  OPTTHSEL                                                      
000600*                                                                         
000700* AUTHOR :  J. A. Sayles                                                  
000800*                                                                         
000900* READS THE SEAT-TRANSACTION FILE FOR ONE SHOW AND APPLIES                
001000* SELL, REMOVE, REFUND AND REASSIGN REQUESTS AGAINST THE                  
001100* SHOW'S 60-SEAT MAP.  THE SHOW MASTER RECORD IS READ AT START            
001200* (IF ONE ALREADY EXISTS FOR THIS SHOW) AND REWRITTEN IN FULL             
001300* AT END OF RUN, ALONG WITH A SEATING-CHART REPORT AND A                  
001400* TRANSACTION-STATISTICS TOTAL LINE.                                      
001500*                                                                         
001600* TRANSACTIONS SHARING THE SAME OPTTRAN-BATCH-SEQ ARE TREATED             
001700* AS ONE MULTI-SEAT REQUEST FOR REPORTING PURPOSES - THE                  
001800* SUCCESS/FAIL BUCKETS COME OUT PER REQUEST, NOT PER SEAT LINE.           
001900*                                                                         
002000*    88-03  JAS   INITIAL VERSION FOR THE TICKETING CONVERSION.           
002100*    88-11  JAS   ADDED REASSIGN-SEAT (TICKET OPX-041).                   
002200*    91-05  RLD   ADDED REFUND-SEAT AT HALF THE TIER PRICE                
002300*                 (TICKET OPX-058); SELL/REMOVE UNCHANGED.                
002400*    94-09  JAS   SEAT TABLE NOW BUILT BY PERFORM VARYING INSTEAD         
002500*                 OF READING A LAYOUT FILE (TICKET OPX-066) - ONE         
002600*                 LESS FILE TO KEEP IN SYNC WITH THE LAYOUT.              
002700*    96-02  RLD   MULTI-SEAT BUCKET REPORTING ADDED SO A SINGLE           
002800*                 SELL/REMOVE/REFUND REQUEST COVERING SEVERAL             
002900*                 SEATS REPORTS AS ONE LINE (TICKET OPX-079).             
003000*    98-12  JAS   Y2K: OPTSHOW-DATE NOW CARRIES A 4-DIGIT YEAR;           
003100*                 NO WINDOWING LOGIC NEEDED SINCE THE FIELD WAS           
003200*                 NEVER 2-DIGIT ON THIS SYSTEM (TICKET OPX-091).          
003300*    02-04  RLD   TIER-MULTIPLIER TABLE MOVED TO WORKING-STORAGE          
003400*                 SO FINANCE COULD QUOTE PRICING WITHOUT A CALL           
003500*                 TO THIS PROGRAM (TICKET OPX-103).                       
003600*    05-08  JAS   ADDED 299-REPORT-BAD-TRAN FOR SEAT CODES THAT           
003700*                 RESOLVE TO -1 (TICKET OPX-118).                         
003800*    06-03  JAS   THE 96-02 BUCKET REPORTING BELOW WAS NEVER              
003900*                 ACTUALLY WIRED INTO 200-PROCESS-TRANSACTIONS -          
004000*                 OPTTRAN-BATCH-SEQ WAS BEING READ BUT NOTHING            
004100*                 COMPARED IT, SO EVERY LINE WAS ITS OWN BUCKET           
004200*                 SET AND 600/610/620 WERE NEVER PERFORMED.  NOW          
004300*                 FIXED; ALSO ADDED THE REASSIGN PRICE-DELTA LINE         
004400*                 AT 520 THAT WAS SPEC'D BUT NEVER COSTED OUT             
004500*                 (TICKET OPX-122, OPX-123).                              
004600*    06-09  JAS   210-RESOLVE-SEAT-CODE WAS REJECTING A LOWERCASE         
004700*                 ROW LETTER AS SEAT-NOT-FOUND; UPPERCASES THE            
004800*                 SEAT CODE BEFORE THE ROW-TABLE LOOKUP THE SAME          
004900*                 WAY OPTDATEV UPPERCASES A MONTH NAME                    
005000*                 (TICKET OPX-124).                                       
005100*    06-12  JAS   210-RESOLVE-SEAT-CODE WAS MOVING THE RAW, SPACE-        
005200*                 PADDED COLUMN SUBSTRING STRAIGHT INTO A COMP            
005300*                 FIELD WITH NO NUMERIC TEST, SO EVERY COLUMN 1-9         
005400*                 CODE FAILED; ALSO 110-INIT-ONE-SEAT WAS STORING         
005500*                 THE 1-10 COLUMN NUMBER INTO A SINGLE PIC 9(1),          
005600*                 OVERFLOWING AND WRAPPING COLUMN 10 TO 0.  BOTH          
005700*                 NOW USE THE LEAD-BYTE NUMERIC TEST/ZERO-BASED           
005800*                 INDEX PATTERN OPTDATEV SET UNDER OPX-125                
005900*                 (TICKET OPX-126).                                       
006000*****************************************************************         
006100 IDENTIFICATION DIVISION.                                                 
006200 PROGRAM-ID. OPTTHSEL.                                                    
006300 AUTHOR. J. A. SAYLES.                                                    
006400 INSTALLATION. OPTIX BOX OFFICE SYSTEMS.                                  
006500 DATE-WRITTEN. 03/14/88.                                                  
006600 DATE-COMPILED. 04/09/94.                                                 
006700 SECURITY. NON-CONFIDENTIAL.                                              
006800*                                                                         
006900 ENVIRONMENT DIVISION.                                                    
007000 CONFIGURATION SECTION.                                                   
007100 SOURCE-COMPUTER. IBM-390.                                                
007200 OBJECT-COMPUTER. IBM-390.                                                
007300 SPECIAL-NAMES.                                                           
007400     C01 IS TOP-OF-FORM.                                                  
007500*                                                                         
007600 INPUT-OUTPUT SECTION.                                                    
007700 FILE-CONTROL.                                                            
007800     SELECT OPTTRNF  ASSIGN TO OPTTRNF                                    
007900         ORGANIZATION IS LINE SEQUENTIAL                                  
008000         FILE STATUS  IS WS-TRNF-STATUS.                                  
008100*                                                                         
008200     SELECT OPTSHWC  ASSIGN TO OPTSHWC                                    
008300         ORGANIZATION IS LINE SEQUENTIAL                                  
008400         FILE STATUS  IS WS-SHWC-STATUS.                                  
008500*                                                                         
008600     SELECT OPTSHWN  ASSIGN TO OPTSHWN                                    
008700         ORGANIZATION IS LINE SEQUENTIAL                                  
008800         FILE STATUS  IS WS-SHWN-STATUS.                                  
008900*                                                                         
009000     SELECT OPTRPTF  ASSIGN TO OPTRPTF                                    
009100         ORGANIZATION IS LINE SEQUENTIAL                                  
009200         FILE STATUS  IS WS-RPTF-STATUS.                                  
009300*                                                                         
009400 DATA DIVISION.                                                           
009500 FILE SECTION.                                                            
009600*                                                                         
009700 FD  OPTTRNF                                                              
009800     RECORDING MODE IS F.                                                 
009900 COPY OPTTRANR.                                                           
010000*                                                                         
010100 FD  OPTSHWC                                                              
010200     RECORDING MODE IS F.                                                 
010300 01  SHWC-REC                        PIC X(400).                          
010400*                                                                         
010500 FD  OPTSHWN                                                              
010600     RECORDING MODE IS F.                                                 
010700 01  SHWN-REC                        PIC X(400).                          
010800*                                                                         
010900 FD  OPTRPTF                                                              
011000     RECORDING MODE IS F.                                                 
011100 01  RPT-REC                         PIC X(132).                          
011200*                                                                         
011300 WORKING-STORAGE SECTION.                                                 
011400*                                                                         
011500 COPY OPTSHOWR.                                                           
011600*                                                                         
011700 01  WS-FIELDS.                                                           
011800     05  WS-TRNF-STATUS              PIC X(2)  VALUE SPACES.              
011900     05  WS-SHWC-STATUS              PIC X(2)  VALUE SPACES.              
012000     05  WS-SHWN-STATUS              PIC X(2)  VALUE SPACES.              
012100     05  WS-RPTF-STATUS              PIC X(2)  VALUE SPACES.              
012200     05  WS-TRAN-EOF-SW              PIC X(1)  VALUE 'N'.                 
012300         88  WS-TRAN-EOF             VALUE 'Y'.                           
012400     05  WS-SHOW-FOUND-SW            PIC X(1)  VALUE 'N'.                 
012500         88  WS-SHOW-FOUND           VALUE 'Y'.                           
012600*                                                                         
012700 01  WORK-VARIABLES.                                                      
012800     05  WS-SEAT-IDX                 PIC S9(4) COMP.                      
012900     05  WS-ROW-NUM                  PIC S9(4) COMP.                      
013000     05  WS-COL-NUM                  PIC S9(4) COMP.                      
013100     05  WS-FOUND-IDX                PIC S9(4) COMP.                      
013200     05  WS-NEW-SEAT-IDX             PIC S9(4) COMP.                      
013300     05  WS-CUR-BATCH-SEQ            PIC 9(4)  COMP VALUE ZERO.           
013400*                                                                         
013500*    STANDALONE COUNTER/SWITCH - NOT PART OF ANY LARGER GROUP,            
013600*    SO THESE STAY AT THE 77 LEVEL THE WAY THE SHOP HAS ALWAYS            
013700*    DECLARED A ONE-OFF COUNTER OR SWITCH (TICKET OPX-122).               
013800 77  WS-TRAN-LINE-COUNT              PIC S9(6) COMP VALUE ZERO.           
013900 77  WS-BATCH-OPEN-SW                PIC X(1)  VALUE 'N'.                 
014000     88  WS-BATCH-IS-OPEN            VALUE 'Y'.                           
014100*                                                                         
014200*    STEP 7 BATCH-BUCKET FIELDS - ONE BATCH-SEQ'S WORTH OF                
014300*    SELL/REMOVE/REFUND LINES IS A "REQUEST"; THESE ACCUMULATE            
014400*    ACROSS THE LINES THAT SHARE OPTTRAN-BATCH-SEQ AND ARE                
014500*    FLUSHED BY 600-REPORT-BATCH-SUMMARY ON THE NEXT BATCH-SEQ            
014600*    (OR AT END OF FILE) (TICKET OPX-122).                                
014700 01  WS-BATCH-FIELDS.                                                     
014800     05  WS-BATCH-CMD-SAVE           PIC X(8)  VALUE SPACES.              
014900     05  WS-BATCH-PROCESSED          PIC S9(4) COMP VALUE ZERO.           
015000     05  WS-BATCH-ALREADY            PIC S9(4) COMP VALUE ZERO.           
015100     05  WS-BATCH-NOTFOUND           PIC S9(4) COMP VALUE ZERO.           
015200     05  WS-BATCH-RUNNING-TOTAL      PIC S9(7)V99 COMP-3 VALUE +0.        
015300     05  WS-LAST-OP-RESULT           PIC X(1)  VALUE SPACE.               
015400     05  WS-LAST-OP-AMOUNT           PIC S9(5)V99 COMP-3 VALUE +0.        
015500*                                                                         
015600*    STEP 6 REASSIGN PRICE-DELTA WORK FIELDS (TICKET OPX-123).            
015700 01  WS-REASSIGN-FIELDS.                                                  
015800     05  WS-OLD-SEAT-PRICE           PIC S9(5)V99 COMP-3 VALUE +0.        
015900     05  WS-NEW-SEAT-PRICE           PIC S9(5)V99 COMP-3 VALUE +0.        
016000     05  WS-REASSIGN-DELTA           PIC S9(5)V99 COMP-3 VALUE +0.        
016100*                                                                         
016200 01  REPORT-TOTALS.                                                       
016300     05  NUM-SELL-REQUESTS           PIC S9(7) COMP-3 VALUE +0.           
016400     05  NUM-SELL-PROCESSED          PIC S9(7) COMP-3 VALUE +0.           
016500     05  NUM-REMOVE-REQUESTS         PIC S9(7) COMP-3 VALUE +0.           
016600     05  NUM-REMOVE-PROCESSED        PIC S9(7) COMP-3 VALUE +0.           
016700     05  NUM-REFUND-REQUESTS         PIC S9(7) COMP-3 VALUE +0.           
016800     05  NUM-REFUND-PROCESSED        PIC S9(7) COMP-3 VALUE +0.           
016900     05  NUM-REASSIGN-REQUESTS       PIC S9(7) COMP-3 VALUE +0.           
017000     05  NUM-REASSIGN-PROCESSED      PIC S9(7) COMP-3 VALUE +0.           
017100     05  NUM-TRAN-ERRORS             PIC S9(7) COMP-3 VALUE +0.           
017200*                                                                         
017300*    TIER-MULTIPLIER TABLE - TIER 1 PRICES AT THE SHOW'S BASE             
017400*    PRICE, TIER 2 AT 120%, TIER 3 AT 150% (ROWS A/B ARE FRONT            
017500*    AND CENTRE AND COST MORE).                                           
017600 01  OPTTIER-INIT-BLOCK.                                                  
017700     05  FILLER                      PIC 9V99 VALUE 1.00.                 
017800     05  FILLER                      PIC 9V99 VALUE 1.20.                 
017900     05  FILLER                      PIC 9V99 VALUE 1.50.                 
018000 01  OPTTIER-MULT-AREA REDEFINES OPTTIER-INIT-BLOCK.                      
018100     05  OPTTIER-MULT-TBL OCCURS 3 TIMES                                  
018200                     INDEXED BY OPTTIER-IDX.                              
018300         10  OPTTIER-MULT            PIC 9V99.                            
018400*                                                                         
018500*    ROW-LETTER TABLE - ROW INDEX 1-6 MAPS TO SEAT LETTERS A-F.           
018600 01  OPTROW-TBL                      PIC X(6) VALUE 'ABCDEF'.             
018700 01  OPTROW-TBL-ALT REDEFINES OPTROW-TBL.                                 
018800     05  OPTROW-CHAR OCCURS 6 TIMES  PIC X(1).                            
018900*                                                                         
019000 01  WS-SEAT-PRICE                   PIC S9(5)V99 COMP-3 VALUE +0.        
019100 01  WS-REFUND-AMOUNT                PIC S9(5)V99 COMP-3 VALUE +0.        
019200 01  WS-SEAT-CODE                    PIC X(3)      VALUE SPACES.          
019300 01  WS-SEAT-CODE-ALT REDEFINES WS-SEAT-CODE.                             
019400     05  WS-SEAT-ROW-CHAR            PIC X(1).                            
019500     05  WS-SEAT-COL-CHAR            PIC X(2).                            
019600*                                                                         
019700 01  ERR-MSG-BAD-TRAN.                                                    
019800     05  FILLER                      PIC X(28)                            
019900                  VALUE 'OPTTHSEL - BAD TRANSACTION:'.                    
020000     05  ERR-MSG-DATA1               PIC X(30)  VALUE SPACES.             
020100     05  ERR-MSG-DATA2               PIC X(74)  VALUE SPACES.             
020200*                                                                         
020300 01  RPT-HEADER1.                                                         
020400     05  FILLER                      PIC X(20)                            
020500                  VALUE 'OPTIX SEATING CHART '.                           
020600     05  RPT-SHOW-NAME                PIC X(50)  VALUE SPACES.            
020700     05  FILLER                      PIC X(62)  VALUE SPACES.             
020800*                                                                         
020900 01  RPT-STAGE-LINE                  PIC X(132)                           
021000           VALUE '                |STAGE|'.                               
021100 01  RPT-SEAT-ROW-LINE.                                                   
021200     05  FILLER                      PIC X(2)   VALUE SPACES.             
021300     05  RPT-SEAT-CHAR OCCURS 10 TIMES PIC X(1) VALUE SPACE.              
021400     05  FILLER                      PIC X(120) VALUE SPACES.             
021500*                                                                         
021600 01  RPT-TIER-LINE1                  PIC X(132) VALUE SPACES.             
021700 01  RPT-TIER-LINE2                  PIC X(132) VALUE SPACES.             
021800 01  RPT-TIER-LINE3                  PIC X(132) VALUE SPACES.             
021900*                                                                         
022000 01  RPT-STATS-HDR1.                                                      
022100     05  FILLER PIC X(26) VALUE 'Transaction Totals:       '.             
022200     05  FILLER PIC X(106) VALUE SPACES.                                  
022300 01  RPT-STATS-HDR2.                                                      
022400     05  FILLER PIC X(26) VALUE 'Request          Requested'.             
022500     05  FILLER PIC X(24) VALUE '      Processed'.                        
022600     05  FILLER PIC X(82) VALUE SPACES.                                   
022700 01  RPT-STATS-DETAIL.                                                    
022800     05  RPT-TRAN            PIC X(12).                                   
022900     05  FILLER              PIC X(4)     VALUE SPACES.                   
023000     05  RPT-NUM-REQ          PIC ZZZ,ZZ9.                                
023100     05  FILLER              PIC X(6)     VALUE SPACES.                   
023200     05  RPT-NUM-PROC         PIC ZZZ,ZZ9.                                
023300     05  FILLER              PIC X(93)   VALUE SPACES.                    
023400*                                                                         
023500*    STEP 7 BATCH SUMMARY LINE - ONE PER BATCH-SEQ, PROCESSED /           
023600*    ALREADY-IN-THAT-STATE / NOT-FOUND COUNTS PLUS THE RUNNING            
023700*    DOLLAR TOTAL OVER THE PROCESSED BUCKET (TICKET OPX-122).             
023800 01  RPT-BATCH-MSG.                                                       
023900     05  FILLER               PIC X(6)  VALUE 'BATCH '.                   
024000     05  RPT-BATCH-SEQ        PIC ZZZ9.                                   
024100     05  FILLER               PIC X(1)  VALUE SPACE.                      
024200     05  RPT-BATCH-CMD        PIC X(8).                                   
024300     05  FILLER               PIC X(13) VALUE ' - PROCESSED '.            
024400     05  RPT-BATCH-PROC       PIC ZZ9.                                    
024500     05  FILLER               PIC X(9)  VALUE ' ALREADY '.                
024600     05  RPT-BATCH-ALREADY    PIC ZZ9.                                    
024700     05  FILLER               PIC X(11) VALUE ' NOT FOUND '.              
024800     05  RPT-BATCH-NOTFND     PIC ZZ9.                                    
024900     05  FILLER               PIC X(15) VALUE ' RUNNING TOTAL '.          
025000     05  RPT-BATCH-TOTAL      PIC ZZZZ9.99-.                              
025100     05  FILLER               PIC X(47) VALUE SPACES.                     
025200*                                                                         
025300*    STEP 6 REASSIGN PRICE-DELTA LINE - ONLY WRITTEN WHEN THE TWO         
025400*    SEATS' PRICES DIFFER (TICKET OPX-123).                               
025500 01  RPT-REASSIGN-MSG.                                                    
025600     05  FILLER               PIC X(17) VALUE 'SEAT REASSIGN - '.         
025700     05  RPT-REASSIGN-WHAT    PIC X(15).                                  
025800     05  FILLER               PIC X(2)  VALUE SPACES.                     
025900     05  RPT-REASSIGN-AMT     PIC $$,$$9.99.                              
026000     05  FILLER               PIC X(89) VALUE SPACES.                     
026100*                                                                         
026200 PROCEDURE DIVISION.                                                      
026300*                                                                         
026400 000-MAIN.                                                                
026500     PERFORM 700-OPEN-FILES.                                              
026600     PERFORM 710-READ-SHOW-MASTER.                                        
026700     IF NOT WS-SHOW-FOUND                                                 
026800         PERFORM 100-INIT-SEAT-TABLE                                      
026900     END-IF.                                                              
027000*                                                                         
027100     PERFORM 720-READ-TRAN-FILE.                                          
027200     PERFORM 200-PROCESS-TRANSACTIONS                                     
027300             THRU 200-PROCESS-TRANSACTIONS-EXIT                           
027400             UNTIL WS-TRAN-EOF.                                           
027500     IF WS-BATCH-IS-OPEN                                                  
027600         PERFORM 600-REPORT-BATCH-SUMMARY                                 
027700     END-IF.                                                              
027800*                                                                         
027900     PERFORM 900-WRITE-SHOW-RECORD.                                       
028000     PERFORM 960-SEATING-CHART.                                           
028100     PERFORM 850-REPORT-TRAN-STATS.                                       
028200     PERFORM 790-CLOSE-FILES.                                             
028300     GOBACK.                                                              
028400*                                                                         
028500*    STEP 1 - BUILD A FRESH 6 X 10 SEAT MAP FOR A NEW SHOW.               
028600*    ROWS A-B ARE TIER 3, C-D ARE TIER 2, E-F ARE TIER 1.                 
028700*    OPTSEAT-ROW/-COL ARE PIC 9(1) AND CARRY THE SPEC'S 0-5/0-9           
028800*    INDEX RANGE, NOT THE 1-6/1-10 ROW/COLUMN NUMBER - WS-ROW-NUM/        
028900*    WS-COL-NUM ARE DECREMENTED BY ONE BEFORE THE STORE SO SEAT           
029000*    COLUMN 10 LANDS AS INDEX 9 INSTEAD OF OVERFLOWING A SINGLE           
029100*    DIGIT AND WRAPPING TO 0 (TICKET OPX-126).                            
029200 100-INIT-SEAT-TABLE.                                                     
029300     MOVE ZERO TO OPTSHOW-TIER-1-SEATS OPTSHOW-TIER-2-SEATS               
029400                  OPTSHOW-TIER-3-SEATS.                                   
029500     PERFORM 110-INIT-ONE-SEAT                                            
029600             VARYING OPTSEAT-IDX FROM 1 BY 1                              
029700             UNTIL OPTSEAT-IDX > 60.                                      
029800*                                                                         
029900 110-INIT-ONE-SEAT.                                                       
030000     COMPUTE WS-ROW-NUM =                                                 
030100             ((OPTSEAT-IDX - 1) / 10) + 1.                                
030200     COMPUTE WS-COL-NUM =                                                 
030300             OPTSEAT-IDX - ((WS-ROW-NUM - 1) * 10).                       
030400     MOVE WS-ROW-NUM TO OPTSEAT-ROW(OPTSEAT-IDX).                         
030500     SUBTRACT 1 FROM OPTSEAT-ROW(OPTSEAT-IDX).                            
030600     MOVE WS-COL-NUM TO OPTSEAT-COL(OPTSEAT-IDX).                         
030700     SUBTRACT 1 FROM OPTSEAT-COL(OPTSEAT-IDX).                            
030800     MOVE 'N' TO OPTSEAT-SOLD(OPTSEAT-IDX).                               
030900     EVALUATE WS-ROW-NUM                                                  
031000         WHEN 1                                                           
031100         WHEN 2                                                           
031200             MOVE '3' TO OPTSEAT-TIER(OPTSEAT-IDX)                        
031300             ADD +1 TO OPTSHOW-TIER-3-SEATS                               
031400         WHEN 3                                                           
031500         WHEN 4                                                           
031600             MOVE '2' TO OPTSEAT-TIER(OPTSEAT-IDX)                        
031700             ADD +1 TO OPTSHOW-TIER-2-SEATS                               
031800         WHEN 5                                                           
031900         WHEN 6                                                           
032000             MOVE '1' TO OPTSEAT-TIER(OPTSEAT-IDX)                        
032100             ADD +1 TO OPTSHOW-TIER-1-SEATS                               
032200     END-EVALUATE.                                                        
032300*                                                                         
032400*    STEP 2 - DISPATCH EACH TRANSACTION LINE.  LINES SHARING THE          
032500*    SAME OPTTRAN-BATCH-SEQ ARE ONE MULTI-SEAT REQUEST - 610              
032600*    OPENS A NEW BUCKET SET WHEN THE SEQ CHANGES AND 600 FLUSHES          
032700*    THE PRIOR ONE TO OPTRPTF (TICKET OPX-122).                           
032800 200-PROCESS-TRANSACTIONS.                                                
032900     IF OPTTRAN-IS-COMMENT                                                
033000         PERFORM 720-READ-TRAN-FILE                                       
033100         GO TO 200-PROCESS-TRANSACTIONS-EXIT                              
033200     END-IF.                                                              
033300     ADD +1 TO WS-TRAN-LINE-COUNT.                                        
033400*                                                                         
033500     IF OPTTRAN-BATCH-SEQ NOT = WS-CUR-BATCH-SEQ                          
033600             OR NOT WS-BATCH-IS-OPEN                                      
033700         IF WS-BATCH-IS-OPEN                                              
033800             PERFORM 600-REPORT-BATCH-SUMMARY                             
033900         END-IF                                                           
034000         PERFORM 610-START-NEW-BATCH                                      
034100     END-IF.                                                              
034200*                                                                         
034300     PERFORM 210-RESOLVE-SEAT-CODE                                        
034400             THRU 210-RESOLVE-SEAT-CODE-EXIT.                             
034500     IF WS-FOUND-IDX = -1                                                 
034600         MOVE 'INVALID SEAT CODE:' TO ERR-MSG-DATA1                       
034700         MOVE OPTTRAN-SEAT-1 TO ERR-MSG-DATA2                             
034800         PERFORM 299-REPORT-BAD-TRAN                                      
034900         IF OPTTRAN-IS-SELL OR OPTTRAN-IS-REMOVE                          
035000                 OR OPTTRAN-IS-REFUND                                     
035100             ADD +1 TO WS-BATCH-NOTFOUND                                  
035200         END-IF                                                           
035300     ELSE                                                                 
035400         EVALUATE TRUE                                                    
035500             WHEN OPTTRAN-IS-SELL                                         
035600                 PERFORM 300-SELL-SEAT                                    
035700                 PERFORM 620-UPDATE-BATCH-BUCKET                          
035800             WHEN OPTTRAN-IS-REMOVE                                       
035900                 PERFORM 400-REMOVE-SEAT                                  
036000                 PERFORM 620-UPDATE-BATCH-BUCKET                          
036100             WHEN OPTTRAN-IS-REFUND                                       
036200                 PERFORM 450-REFUND-SEAT                                  
036300                 PERFORM 620-UPDATE-BATCH-BUCKET                          
036400             WHEN OPTTRAN-IS-REASSIGN                                     
036500                 PERFORM 500-REASSIGN-SEAT                                
036600                         THRU 500-REASSIGN-SEAT-EXIT                      
036700             WHEN OTHER                                                   
036800                 MOVE 'UNKNOWN COMMAND:' TO ERR-MSG-DATA1                 
036900                 MOVE OPTTRAN-CMD TO ERR-MSG-DATA2                        
037000                 PERFORM 299-REPORT-BAD-TRAN                              
037100         END-EVALUATE                                                     
037200     END-IF.                                                              
037300     PERFORM 720-READ-TRAN-FILE.                                          
037400 200-PROCESS-TRANSACTIONS-EXIT.                                           
037500     EXIT.                                                                
037600*                                                                         
037700*    RESOLVE A "ROW+COLUMN" SEAT CODE (E.G. "A10" OR "a10", ROW           
037800*    LETTER IS CASE-INSENSITIVE) TO ITS SLOT IN OPTSEAT-TBL.              
037900*    SETS WS-FOUND-IDX TO -1 WHEN THE CODE DOES NOT RESOLVE TO            
038000*    ONE OF THE 60 SEATS (TICKET OPX-124).                                
038100 210-RESOLVE-SEAT-CODE.                                                   
038200     MOVE OPTTRAN-SEAT-1 TO WS-SEAT-CODE.                                 
038300     INSPECT WS-SEAT-CODE                                                 
038400             CONVERTING 'abcdefghijklmnopqrstuvwxyz'                      
038500                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                     
038600     MOVE -1 TO WS-FOUND-IDX.                                             
038700     MOVE -1 TO WS-ROW-NUM.                                               
038800     PERFORM 215-FIND-ROW-CHAR                                            
038900             VARYING OPTTIER-IDX FROM 1 BY 1                              
039000             UNTIL OPTTIER-IDX > 6.                                       
039100     IF WS-ROW-NUM = -1                                                   
039200         GO TO 210-RESOLVE-SEAT-CODE-EXIT                                 
039300     END-IF.                                                              
039400     IF WS-SEAT-COL-CHAR(1:1) IS NOT NUMERIC                              
039500         GO TO 210-RESOLVE-SEAT-CODE-EXIT                                 
039600     END-IF.                                                              
039700     IF WS-SEAT-COL-CHAR(2:1) IS NUMERIC                                  
039800         MOVE WS-SEAT-COL-CHAR TO WS-COL-NUM                              
039900     ELSE                                                                 
040000         MOVE WS-SEAT-COL-CHAR(1:1) TO WS-COL-NUM                         
040100     END-IF.                                                              
040200     IF WS-COL-NUM < 1 OR WS-COL-NUM > 10                                 
040300         GO TO 210-RESOLVE-SEAT-CODE-EXIT                                 
040400     END-IF.                                                              
040500     COMPUTE WS-FOUND-IDX =                                               
040600             ((WS-ROW-NUM - 1) * 10) + WS-COL-NUM.                        
040700 210-RESOLVE-SEAT-CODE-EXIT.                                              
040800     EXIT.                                                                
040900*                                                                         
041000 215-FIND-ROW-CHAR.                                                       
041100     IF OPTROW-CHAR(OPTTIER-IDX) = WS-SEAT-ROW-CHAR                       
041200         MOVE OPTTIER-IDX TO WS-ROW-NUM                                   
041300     END-IF.                                                              
041400*                                                                         
041500*    STEP 3 - SELL A SEAT AT ITS TIER PRICE.  A SEAT ALREADY SOLD         
041600*    IS LEFT ALONE AND COUNTED AS NOT-PROCESSED.  WS-LAST-OP-             
041700*    RESULT/-AMOUNT REPORT THE OUTCOME TO 620 FOR THE BATCH               
041800*    BUCKET - REASSIGN CALLS THIS PARAGRAPH TOO BUT SKIPS 620             
041900*    (TICKET OPX-122).                                                    
042000 300-SELL-SEAT.                                                           
042100     ADD +1 TO NUM-SELL-REQUESTS.                                         
042200     IF OPTSEAT-IS-VACANT(WS-FOUND-IDX)                                   
042300         PERFORM 310-COMPUTE-SEAT-PRICE                                   
042400         MOVE 'Y' TO OPTSEAT-SOLD(WS-FOUND-IDX)                           
042500         ADD WS-SEAT-PRICE TO OPTSHOW-PROFIT                              
042600         PERFORM 320-DECREMENT-TIER-COUNT                                 
042700         ADD +1 TO NUM-SELL-PROCESSED                                     
042800         MOVE 'P' TO WS-LAST-OP-RESULT                                    
042900         MOVE WS-SEAT-PRICE TO WS-LAST-OP-AMOUNT                          
043000     ELSE                                                                 
043100         MOVE 'A' TO WS-LAST-OP-RESULT                                    
043200         MOVE ZERO TO WS-LAST-OP-AMOUNT                                   
043300     END-IF.                                                              
043400*                                                                         
043500*    PRICE = SHOW BASE PRICE TIMES THE SEAT'S TIER MULTIPLIER.            
043600 310-COMPUTE-SEAT-PRICE.                                                  
043700     EVALUATE OPTSEAT-TIER(WS-FOUND-IDX)                                  
043800         WHEN '1'                                                         
043900             SET OPTTIER-IDX TO 1                                         
044000         WHEN '2'                                                         
044100             SET OPTTIER-IDX TO 2                                         
044200         WHEN '3'                                                         
044300             SET OPTTIER-IDX TO 3                                         
044400     END-EVALUATE.                                                        
044500     COMPUTE WS-SEAT-PRICE ROUNDED =                                      
044600             OPTSHOW-BASE-PRICE * OPTTIER-MULT(OPTTIER-IDX).              
044700*                                                                         
044800 320-DECREMENT-TIER-COUNT.                                                
044900     EVALUATE OPTSEAT-TIER(WS-FOUND-IDX)                                  
045000         WHEN '1'                                                         
045100             SUBTRACT 1 FROM OPTSHOW-TIER-1-SEATS                         
045200         WHEN '2'                                                         
045300             SUBTRACT 1 FROM OPTSHOW-TIER-2-SEATS                         
045400         WHEN '3'                                                         
045500             SUBTRACT 1 FROM OPTSHOW-TIER-3-SEATS                         
045600     END-EVALUATE.                                                        
045700*                                                                         
045800 330-INCREMENT-TIER-COUNT.                                                
045900     EVALUATE OPTSEAT-TIER(WS-FOUND-IDX)                                  
046000         WHEN '1'                                                         
046100             ADD 1 TO OPTSHOW-TIER-1-SEATS                                
046200         WHEN '2'                                                         
046300             ADD 1 TO OPTSHOW-TIER-2-SEATS                                
046400         WHEN '3'                                                         
046500             ADD 1 TO OPTSHOW-TIER-3-SEATS                                
046600     END-EVALUATE.                                                        
046700*                                                                         
046800*    STEP 4 - REMOVE (CANCEL) A SOLD SEAT WITH NO REFUND.                 
046900 400-REMOVE-SEAT.                                                         
047000     ADD +1 TO NUM-REMOVE-REQUESTS.                                       
047100     IF OPTSEAT-IS-SOLD(WS-FOUND-IDX)                                     
047200         PERFORM 310-COMPUTE-SEAT-PRICE                                   
047300         MOVE 'N' TO OPTSEAT-SOLD(WS-FOUND-IDX)                           
047400         SUBTRACT WS-SEAT-PRICE FROM OPTSHOW-PROFIT                       
047500         PERFORM 330-INCREMENT-TIER-COUNT                                 
047600         ADD +1 TO NUM-REMOVE-PROCESSED                                   
047700         MOVE 'P' TO WS-LAST-OP-RESULT                                    
047800         MOVE ZERO TO WS-LAST-OP-AMOUNT                                   
047900     ELSE                                                                 
048000         MOVE 'A' TO WS-LAST-OP-RESULT                                    
048100         MOVE ZERO TO WS-LAST-OP-AMOUNT                                   
048200     END-IF.                                                              
048300*                                                                         
048400*    STEP 5 - REFUND A SOLD SEAT AT HALF ITS TIER PRICE.                  
048500 450-REFUND-SEAT.                                                         
048600     ADD +1 TO NUM-REFUND-REQUESTS.                                       
048700     IF OPTSEAT-IS-SOLD(WS-FOUND-IDX)                                     
048800         PERFORM 310-COMPUTE-SEAT-PRICE                                   
048900         COMPUTE WS-REFUND-AMOUNT ROUNDED =                               
049000                 WS-SEAT-PRICE * 0.5                                      
049100         MOVE 'N' TO OPTSEAT-SOLD(WS-FOUND-IDX)                           
049200         SUBTRACT WS-REFUND-AMOUNT FROM OPTSHOW-PROFIT                    
049300         PERFORM 330-INCREMENT-TIER-COUNT                                 
049400         ADD +1 TO NUM-REFUND-PROCESSED                                   
049500         MOVE 'P' TO WS-LAST-OP-RESULT                                    
049600         MOVE WS-REFUND-AMOUNT TO WS-LAST-OP-AMOUNT                       
049700     ELSE                                                                 
049800         MOVE 'A' TO WS-LAST-OP-RESULT                                    
049900         MOVE ZERO TO WS-LAST-OP-AMOUNT                                   
050000     END-IF.                                                              
050100*                                                                         
050200*    STEP 6 - REASSIGN A CUSTOMER FROM OPTTRAN-SEAT-1 (OLD) TO            
050300*    OPTTRAN-SEAT-2 (NEW).  OLD SEAT MUST BE SOLD, NEW SEAT MUST          
050400*    BE VACANT, AND THE TWO SEATS MUST DIFFER.  520 BELOW REPORTS         
050500*    THE PRICE DELTA BETWEEN THE OLD AND NEW SEAT (TICKET                 
050600*    OPX-123) - THIS IS A SINGLE-REQUEST RULE, NOT PART OF THE            
050700*    MULTI-SEAT BATCH BUCKETS 600/610/620 COVER.                          
050800 500-REASSIGN-SEAT.                                                       
050900     ADD +1 TO NUM-REASSIGN-REQUESTS.                                     
051000     MOVE WS-FOUND-IDX TO WS-SEAT-IDX.                                    
051100     IF OPTTRAN-SEAT-1 = OPTTRAN-SEAT-2                                   
051200         GO TO 500-REASSIGN-SEAT-EXIT                                     
051300     END-IF.                                                              
051400     IF NOT OPTSEAT-IS-SOLD(WS-SEAT-IDX)                                  
051500         GO TO 500-REASSIGN-SEAT-EXIT                                     
051600     END-IF.                                                              
051700     PERFORM 310-COMPUTE-SEAT-PRICE.                                      
051800     MOVE WS-SEAT-PRICE TO WS-OLD-SEAT-PRICE.                             
051900     MOVE OPTTRAN-SEAT-2 TO OPTTRAN-SEAT-1.                               
052000     PERFORM 210-RESOLVE-SEAT-CODE                                        
052100             THRU 210-RESOLVE-SEAT-CODE-EXIT.                             
052200     IF WS-FOUND-IDX = -1 OR OPTSEAT-IS-SOLD(WS-FOUND-IDX)                
052300         GO TO 500-REASSIGN-SEAT-EXIT                                     
052400     END-IF.                                                              
052500     PERFORM 310-COMPUTE-SEAT-PRICE.                                      
052600     MOVE WS-SEAT-PRICE TO WS-NEW-SEAT-PRICE.                             
052700     MOVE WS-FOUND-IDX TO WS-NEW-SEAT-IDX.                                
052800     MOVE WS-SEAT-IDX TO WS-FOUND-IDX.                                    
052900     PERFORM 400-REMOVE-SEAT.                                             
053000     SUBTRACT 1 FROM NUM-REMOVE-REQUESTS.                                 
053100     SUBTRACT 1 FROM NUM-REMOVE-PROCESSED.                                
053200     MOVE WS-NEW-SEAT-IDX TO WS-FOUND-IDX.                                
053300     PERFORM 300-SELL-SEAT.                                               
053400     SUBTRACT 1 FROM NUM-SELL-REQUESTS.                                   
053500     SUBTRACT 1 FROM NUM-SELL-PROCESSED.                                  
053600     ADD +1 TO NUM-REASSIGN-PROCESSED.                                    
053700     PERFORM 520-REPORT-REASSIGN-DELTA.                                   
053800 500-REASSIGN-SEAT-EXIT.                                                  
053900     EXIT.                                                                
054000*                                                                         
054100*    EXTRA COST DUE WHEN THE NEW SEAT PRICES HIGHER THAN THE OLD,         
054200*    REFUND DUE WHEN IT PRICES LOWER; NOTHING IS WRITTEN WHEN THE         
054300*    TWO TIERS COME OUT EQUAL (TICKET OPX-123).                           
054400 520-REPORT-REASSIGN-DELTA.                                               
054500     IF WS-NEW-SEAT-PRICE > WS-OLD-SEAT-PRICE                             
054600         COMPUTE WS-REASSIGN-DELTA =                                      
054700                 WS-NEW-SEAT-PRICE - WS-OLD-SEAT-PRICE                    
054800         MOVE WS-REASSIGN-DELTA TO RPT-REASSIGN-AMT                       
054900         MOVE 'EXTRA COST DUE ' TO RPT-REASSIGN-WHAT                      
055000         MOVE RPT-REASSIGN-MSG TO RPT-REC                                 
055100         WRITE RPT-REC AFTER 1                                            
055200     END-IF.                                                              
055300     IF WS-OLD-SEAT-PRICE > WS-NEW-SEAT-PRICE                             
055400         COMPUTE WS-REASSIGN-DELTA =                                      
055500                 WS-OLD-SEAT-PRICE - WS-NEW-SEAT-PRICE                    
055600         MOVE WS-REASSIGN-DELTA TO RPT-REASSIGN-AMT                       
055700         MOVE 'REFUND DUE     ' TO RPT-REASSIGN-WHAT                      
055800         MOVE RPT-REASSIGN-MSG TO RPT-REC                                 
055900         WRITE RPT-REC AFTER 1                                            
056000     END-IF.                                                              
056100*                                                                         
056200 299-REPORT-BAD-TRAN.                                                     
056300     ADD +1 TO NUM-TRAN-ERRORS.                                           
056400     MOVE ERR-MSG-BAD-TRAN TO RPT-REC.                                    
056500     WRITE RPT-REC.                                                       
056600*                                                                         
056700*    STEP 7 - OPEN A FRESH BATCH-SEQ BUCKET SET.                          
056800 610-START-NEW-BATCH.                                                     
056900     MOVE OPTTRAN-BATCH-SEQ TO WS-CUR-BATCH-SEQ.                          
057000     MOVE OPTTRAN-CMD TO WS-BATCH-CMD-SAVE.                               
057100     MOVE ZERO TO WS-BATCH-PROCESSED.                                     
057200     MOVE ZERO TO WS-BATCH-ALREADY.                                       
057300     MOVE ZERO TO WS-BATCH-NOTFOUND.                                      
057400     MOVE ZERO TO WS-BATCH-RUNNING-TOTAL.                                 
057500     MOVE 'Y' TO WS-BATCH-OPEN-SW.                                        
057600*                                                                         
057700*    STEP 7 - A SELL/REMOVE/REFUND LINE JUST PROCESSED AGAINST            
057800*    WS-LAST-OP-RESULT/-AMOUNT (SET BY 300/400/450) ROLLS INTO            
057900*    THE CURRENT BATCH-SEQ'S BUCKETS.                                     
058000 620-UPDATE-BATCH-BUCKET.                                                 
058100     EVALUATE WS-LAST-OP-RESULT                                           
058200         WHEN 'P'                                                         
058300             ADD +1 TO WS-BATCH-PROCESSED                                 
058400             ADD WS-LAST-OP-AMOUNT TO WS-BATCH-RUNNING-TOTAL              
058500         WHEN OTHER                                                       
058600             ADD +1 TO WS-BATCH-ALREADY                                   
058700     END-EVALUATE.                                                        
058800*                                                                         
058900*    STEP 7 - FLUSH ONE FREE-TEXT SUMMARY LINE FOR THE BATCH-SEQ          
059000*    THAT JUST ENDED (NEXT BATCH-SEQ SEEN, OR END OF FILE).               
059100 600-REPORT-BATCH-SUMMARY.                                                
059200     MOVE WS-CUR-BATCH-SEQ        TO RPT-BATCH-SEQ.                       
059300     MOVE WS-BATCH-CMD-SAVE       TO RPT-BATCH-CMD.                       
059400     MOVE WS-BATCH-PROCESSED      TO RPT-BATCH-PROC.                      
059500     MOVE WS-BATCH-ALREADY        TO RPT-BATCH-ALREADY.                   
059600     MOVE WS-BATCH-NOTFOUND       TO RPT-BATCH-NOTFND.                    
059700     MOVE WS-BATCH-RUNNING-TOTAL  TO RPT-BATCH-TOTAL.                     
059800     MOVE RPT-BATCH-MSG TO RPT-REC.                                       
059900     WRITE RPT-REC AFTER 1.                                               
060000*                                                                         
060100 700-OPEN-FILES.                                                          
060200     OPEN INPUT  OPTTRNF                                                  
060300                 OPTSHWC                                                  
060400          OUTPUT OPTSHWN                                                  
060500                 OPTRPTF.                                                 
060600     IF WS-TRNF-STATUS NOT = '00'                                         
060700         DISPLAY 'OPTTHSEL - ERROR OPENING OPTTRNF. RC: '                 
060800                 WS-TRNF-STATUS                                           
060900         MOVE 16 TO RETURN-CODE                                           
061000         MOVE 'Y' TO WS-TRAN-EOF-SW                                       
061100     END-IF.                                                              
061200*                                                                         
061300 710-READ-SHOW-MASTER.                                                    
061400     READ OPTSHWC INTO OPTSHOW-REC                                        
061500         AT END MOVE 'N' TO WS-SHOW-FOUND-SW                              
061600         NOT AT END MOVE 'Y' TO WS-SHOW-FOUND-SW                          
061700     END-READ.                                                            
061800*                                                                         
061900 720-READ-TRAN-FILE.                                                      
062000     READ OPTTRNF                                                         
062100         AT END MOVE 'Y' TO WS-TRAN-EOF-SW                                
062200     END-READ.                                                            
062300     IF NOT WS-TRAN-EOF AND OPTSHOW-NAME = SPACES                         
062400         MOVE OPTTRAN-SHOW-NAME TO OPTSHOW-NAME                           
062500     END-IF.                                                              
062600*                                                                         
062700 790-CLOSE-FILES.                                                         
062800     CLOSE OPTTRNF OPTSHWC OPTSHWN OPTRPTF.                               
062900*                                                                         
063000*    STEP 8 - WRITE THE UPDATED SHOW MASTER TO THE NEW-MASTER             
063100*    FILE.  THE CALLER'S JCL RENAMES OPTSHWN OVER OPTSHWC.                
063200 900-WRITE-SHOW-RECORD.                                                   
063300     MOVE OPTSHOW-REC TO SHWN-REC.                                        
063400     WRITE SHWN-REC.                                                      
063500*                                                                         
063600*    SEATING CHART REPORT - ONE ROW OF THE AUDITORIUM PER LINE,           
063700*    STAGE AT TOP, TIER COUNTS AT BOTTOM.                                 
063800 960-SEATING-CHART.                                                       
063900     MOVE OPTSHOW-NAME TO RPT-SHOW-NAME.                                  
064000     MOVE RPT-HEADER1 TO RPT-REC.                                         
064100     WRITE RPT-REC AFTER PAGE.                                            
064200     MOVE RPT-STAGE-LINE TO RPT-REC.                                      
064300     WRITE RPT-REC AFTER 1.                                               
064400     PERFORM 965-SEATING-CHART-ROW                                        
064500             VARYING WS-ROW-NUM FROM 1 BY 1                               
064600             UNTIL WS-ROW-NUM > 6.                                        
064700     PERFORM 970-SEATING-CHART-TIERS.                                     
064800*                                                                         
064900 965-SEATING-CHART-ROW.                                                   
065000     PERFORM 966-SEATING-CHART-SEAT                                       
065100             VARYING WS-COL-NUM FROM 1 BY 1                               
065200             UNTIL WS-COL-NUM > 10.                                       
065300     MOVE RPT-SEAT-ROW-LINE TO RPT-REC.                                   
065400     WRITE RPT-REC AFTER 1.                                               
065500*                                                                         
065600 966-SEATING-CHART-SEAT.                                                  
065700     COMPUTE WS-SEAT-IDX =                                                
065800             ((WS-ROW-NUM - 1) * 10) + WS-COL-NUM.                        
065900     IF OPTSEAT-IS-SOLD(WS-SEAT-IDX)                                      
066000         MOVE 'X' TO RPT-SEAT-CHAR(WS-COL-NUM)                            
066100     ELSE                                                                 
066200         MOVE OPTSEAT-TIER(WS-SEAT-IDX)                                   
066300              TO RPT-SEAT-CHAR(WS-COL-NUM)                                
066400     END-IF.                                                              
066500*                                                                         
066600 970-SEATING-CHART-TIERS.                                                 
066700     MOVE SPACES TO RPT-TIER-LINE1.                                       
066800     MOVE SPACES TO RPT-TIER-LINE2.                                       
066900     MOVE SPACES TO RPT-TIER-LINE3.                                       
067000     STRING 'TIER 1 SEATS (ROWS E-F): ' DELIMITED BY SIZE                 
067100            OPTSHOW-TIER-1-SEATS DELIMITED BY SIZE                        
067200            INTO RPT-TIER-LINE1.                                          
067300     STRING 'TIER 2 SEATS (ROWS C-D): ' DELIMITED BY SIZE                 
067400            OPTSHOW-TIER-2-SEATS DELIMITED BY SIZE                        
067500            INTO RPT-TIER-LINE2.                                          
067600     STRING 'TIER 3 SEATS (ROWS A-B): ' DELIMITED BY SIZE                 
067700            OPTSHOW-TIER-3-SEATS DELIMITED BY SIZE                        
067800            INTO RPT-TIER-LINE3.                                          
067900     MOVE RPT-TIER-LINE1 TO RPT-REC.                                      
068000     WRITE RPT-REC AFTER 2.                                               
068100     MOVE RPT-TIER-LINE2 TO RPT-REC.                                      
068200     WRITE RPT-REC AFTER 1.                                               
068300     MOVE RPT-TIER-LINE3 TO RPT-REC.                                      
068400     WRITE RPT-REC AFTER 1.                                               
068500*                                                                         
068600*    WHOLE-RUN SUMMARY - PER-REQUEST-TYPE REQUESTED/PROCESSED             
068700*    TOTALS, SEPARATE FROM THE PER-BATCH-SEQ LINES 600 WRITES             
068800*    DURING THE RUN (TICKET OPX-122).                                     
068900 850-REPORT-TRAN-STATS.                                                   
069000     MOVE RPT-STATS-HDR1 TO RPT-REC.                                      
069100     WRITE RPT-REC AFTER 2.                                               
069200     MOVE RPT-STATS-HDR2 TO RPT-REC.                                      
069300     WRITE RPT-REC AFTER 1.                                               
069400*                                                                         
069500     MOVE 'SELL'       TO RPT-TRAN.                                       
069600     MOVE NUM-SELL-REQUESTS TO RPT-NUM-REQ.                               
069700     MOVE NUM-SELL-PROCESSED TO RPT-NUM-PROC.                             
069800     MOVE RPT-STATS-DETAIL TO RPT-REC.                                    
069900     WRITE RPT-REC AFTER 1.                                               
070000*                                                                         
070100     MOVE 'REMOVE'     TO RPT-TRAN.                                       
070200     MOVE NUM-REMOVE-REQUESTS TO RPT-NUM-REQ.                             
070300     MOVE NUM-REMOVE-PROCESSED TO RPT-NUM-PROC.                           
070400     MOVE RPT-STATS-DETAIL TO RPT-REC.                                    
070500     WRITE RPT-REC AFTER 1.                                               
070600*                                                                         
070700     MOVE 'REFUND'     TO RPT-TRAN.                                       
070800     MOVE NUM-REFUND-REQUESTS TO RPT-NUM-REQ.                             
070900     MOVE NUM-REFUND-PROCESSED TO RPT-NUM-PROC.                           
071000     MOVE RPT-STATS-DETAIL TO RPT-REC.                                    
071100     WRITE RPT-REC AFTER 1.                                               
071200*                                                                         
071300     MOVE 'REASSIGN'   TO RPT-TRAN.                                       
071400     MOVE NUM-REASSIGN-REQUESTS TO RPT-NUM-REQ.                           
071500     MOVE NUM-REASSIGN-PROCESSED TO RPT-NUM-PROC.                         
071600     MOVE RPT-STATS-DETAIL TO RPT-REC.                                    
071700     WRITE RPT-REC AFTER 1.                                               
